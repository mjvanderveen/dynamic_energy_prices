000100 IDENTIFICATION          DIVISION.
000200*================================
000300 PROGRAM-ID.             DEDATE.
000400*
000500*    Author.             V B Coen FBCS, FIDM, FIDPM.
000600*    Installation.       Applewood Computers.
000700 AUTHOR.                 V B COEN.
000800 INSTALLATION.           APPLEWOOD COMPUTERS.
000900 DATE-WRITTEN.           14/04/87.
001000 DATE-COMPILED.
001100 SECURITY.               Copyright (C) 1976-2026 & later, Vincent
001200-                        Bryan Coen. Distributed under the GNU
001300-                        General Public License. See file COPYING.
001400*
001500*    Remarks.            Day-Count Routine For The DE (Dynamic
001600*                        Energy Settlement) Module.
001700*                        The only date arithmetic DE needs beyond
001800*                        straight string compares (the hourly
001900*                        timestamps sort correctly as text, being
002000*                        CCYY-MM-DD based) is the whole number of
002100*                        days between the run's start and end
002200*                        dates, for the payback-period figure on
002300*                        the summary report - that is all this
002400*                        routine does.  Built as a cut-down MAPS04
002500*                        - the screen/UK-USA-Intl edit side of
002600*                        MAPS04 is not wanted here, and its use of
002700*                        the compiler's date FUNCTIONs has been
002800*                        replaced throughout with the older
002900*                        astronomical day-number arithmetic this
003000*                        shop used before those FUNCTIONs existed
003100*                        - see 1200-Serialise.
003200*
003300*    Version.            See Prog-Name In Ws.
003400*    Called Modules.     None.
003500*    Functions Used.     None - see Remarks above.
003600*    Files Used.         None - working storage only.
003700*
003800*    Error messages used.
003900*                        None - a bad date returns zero days and
004000*                        DE-Dat-Return-Code = 08.
004100*
004200* Changes:
004300* 14/04/87 vbc - Created for the DE meter-cost batch, split out
004400*                of the costing program so the day-number
004500*                arithmetic could be shared with the (then
004600*                planned) annual statement print.
004700* 02/11/88 vbc -    .02 Fixed century term - was one day out for
004800*                       dates before March in a leap year.
004900* 19/06/91 kjp -    .03 Added DE-Dat-Return-Code, calling program
005000*                       had no way to tell a bad date from 01/01.
005100* 08/09/94 vbc -    .04 Widened Days-Between to binary-long,
005200*                       overflowed on a multi-year comparison run.
005300* 11/12/98 vbc - Y2K.05 Century now taken whole from the input -
005400*                       no more implied-century windowing.
005500*                       Checked clean over the 1999/2000/2001
005600*                       rollover.
005700* 23/07/03 vbc -    .06 Tidied paragraph names to house numbering.
005800* 17/11/09 vbc -    .07 Migration to Open Cobol / GnuCobol.
005900* 16/04/24 vbc          Copyright notice update superseding all
006000-                       previous notices.
006100* 12/03/26 vbc - 1.1.00 Picked back up for the DE module -
006200-                       re-verified the day-number arithmetic
006300-                       across a 400 year span, no drift found.
006400*
006500*************************************************************
006600* Copyright Notice.
006700* ****************
006800* These files and programs are part of the Applewood Computers
006900* Accounting System and is Copyright (c) Vincent B Coen.
007000* 1976-2026 and later.  Distributed under the GNU General Public
007100* License, see file COPYING for details.
007200*************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*================================
007600 CONFIGURATION           SECTION.
007700 SPECIAL-NAMES.
007800     C01                    IS TOP-OF-FORM
007900     CLASS DE-DAT-SEP-CLASS IS "-".
008000*
008100 DATA                    DIVISION.
008200*================================
008300 WORKING-STORAGE         SECTION.
008400*-----------------------
008500 77  PROG-NAME               PIC X(17) VALUE "DEDATE  (1.1.00)".
008600*
008700 01  DE-DAT-WORK-FIELDS.
008800     03  DE-DAT-CCYY         PIC 9(4).
008900     03  DE-DAT-MM           PIC 99.
009000     03  DE-DAT-DD           PIC 99.
009100     03  DE-DAT-A            PIC 9(4)      COMP.
009200     03  DE-DAT-Y            PIC 9(9)      COMP.
009300     03  DE-DAT-M            PIC 9(4)      COMP.
009400     03  DE-DAT-T1           PIC 9(9)      COMP.
009500     03  DE-DAT-T2           PIC 9(9)      COMP.
009600     03  DE-DAT-T3           PIC 9(9)      COMP.
009700     03  DE-DAT-T4           PIC 9(9)      COMP.
009800     03  DE-DAT-T5           PIC 9(9)      COMP.
009900     03  DE-DAT-SERIAL       PIC 9(9)      COMP.
010000     03  DE-DAT-SERIAL-1     PIC 9(9)      COMP.
010100     03  DE-DAT-SERIAL-2     PIC 9(9)      COMP.
010200*
010300 01  DE-DAT-YMD-9 REDEFINES DE-DAT-WORK-FIELDS.
010400     03  FILLER              PIC 9(8).
010500     03  FILLER              PIC X(37).
010600*
010700*  Debug trace line - only moved to when UPSI-0 is on, see
010800*  1200-Serialise.  Kept as its own 01 with a REDEFINES so the
010900*  three day-numbers can be lined up in a DISPLAY without a
011000*  string of MOVEs cluttering the arithmetic paragraph.
011100*
011200 01  DE-DAT-TRACE-LINE.
011300     03  DE-DAT-TRC-DATE-1   PIC X(10).
011400     03  FILLER              PIC X       VALUE SPACE.
011500     03  DE-DAT-TRC-DATE-2   PIC X(10).
011600     03  FILLER              PIC X       VALUE SPACE.
011700     03  DE-DAT-TRC-DAYS     PIC -9(8).
011800     03  FILLER              PIC X(19).
011900 01  DE-DAT-TRACE-REDEF REDEFINES DE-DAT-TRACE-LINE
012000                             PIC X(50).
012100*
012200*  Working pair of serial day numbers, used only so the two
012300*  can be REDEFINEd as a small table for a SEARCH in a later
012400*  release if a third date is ever added to the linkage.
012500*
012600 01  DE-DAT-SERIAL-PAIR.
012700     03  DE-DAT-SP-1         PIC 9(9)      COMP.
012800     03  DE-DAT-SP-2         PIC 9(9)      COMP.
012900 01  DE-DAT-SERIAL-TABLE REDEFINES DE-DAT-SERIAL-PAIR.
013000     03  DE-DAT-SP-ENTRY     PIC 9(9)      COMP OCCURS 2.
013100*
013200 LINKAGE                 SECTION.
013300*-----------------------
013400 COPY "wsdedat.cob".
013500*
013600 PROCEDURE               DIVISION USING DE-DAT-PARMS.
013700*=====================================================
013800*
013900 1000-CALC-DAYS-BETWEEN.
014000*
014100*    Entry point.  DE-Dat-Date-1 and DE-Dat-Date-2 (both
014200*    CCYY-MM-DD) are each turned into an astronomical day
014300*    number and the difference (date-2 minus date-1) is
014400*    returned in DE-Dat-Days-Between.
014500*
014600     MOVE     ZERO             TO DE-DAT-RETURN-CODE
014700                                  DE-DAT-DAYS-BETWEEN.
014800*
014900     PERFORM  1100-UNPACK-DATE-1   THRU 1100-EXIT.
015000     IF       DE-DAT-RETURN-CODE NOT = ZERO
015100              GO TO 1000-EXIT.
015200     PERFORM  1200-SERIALISE       THRU 1200-EXIT.
015300     MOVE     DE-DAT-SERIAL     TO DE-DAT-SERIAL-1.
015400*
015500     PERFORM  1300-UNPACK-DATE-2   THRU 1300-EXIT.
015600     IF       DE-DAT-RETURN-CODE NOT = ZERO
015700              GO TO 1000-EXIT.
015800     PERFORM  1200-SERIALISE       THRU 1200-EXIT.
015900     MOVE     DE-DAT-SERIAL     TO DE-DAT-SERIAL-2.
016000*
016100     COMPUTE  DE-DAT-DAYS-BETWEEN =
016200              DE-DAT-SERIAL-2 - DE-DAT-SERIAL-1.
016300*
016400 1000-EXIT.
016500     GOBACK.
016600*
016700 1100-UNPACK-DATE-1                        SECTION.
016800*****************************************************
016900     IF       DE-DAT-DATE-1 (5:1) NOT = "-" OR
017000              DE-DAT-DATE-1 (8:1) NOT = "-"
017100              MOVE  08 TO DE-DAT-RETURN-CODE
017200              GO TO 1100-EXIT.
017300     MOVE     DE-DAT-DATE-1 (1:4)  TO DE-DAT-CCYY.
017400     MOVE     DE-DAT-DATE-1 (6:2)  TO DE-DAT-MM.
017500     MOVE     DE-DAT-DATE-1 (9:2)  TO DE-DAT-DD.
017600     PERFORM  1400-VALIDATE THRU 1400-EXIT.
017700 1100-EXIT.
017800     EXIT     SECTION.
017900*
018000 1300-UNPACK-DATE-2                        SECTION.
018100*****************************************************
018200     IF       DE-DAT-DATE-2 (5:1) NOT = "-" OR
018300              DE-DAT-DATE-2 (8:1) NOT = "-"
018400              MOVE  08 TO DE-DAT-RETURN-CODE
018500              GO TO 1300-EXIT.
018600     MOVE     DE-DAT-DATE-2 (1:4)  TO DE-DAT-CCYY.
018700     MOVE     DE-DAT-DATE-2 (6:2)  TO DE-DAT-MM.
018800     MOVE     DE-DAT-DATE-2 (9:2)  TO DE-DAT-DD.
018900     PERFORM  1400-VALIDATE THRU 1400-EXIT.
019000 1300-EXIT.
019100     EXIT     SECTION.
019200*
019300 1400-VALIDATE                             SECTION.
019400*****************************************************
019500*    Simple range test only - digits, month and day in range.
019600*    The run dates come off the parameter file and are taken
019700*    as having been eyeballed when the run was set up, so
019800*    30 Feb style errors are not caught here - see Remarks.
019900*
020000     IF       DE-DAT-CCYY NOT NUMERIC OR
020100              DE-DAT-MM   NOT NUMERIC OR
020200              DE-DAT-DD   NOT NUMERIC
020300              MOVE 08 TO DE-DAT-RETURN-CODE
020400              GO TO 1400-EXIT.
020500     IF       DE-DAT-MM < 01 OR DE-DAT-MM > 12 OR
020600              DE-DAT-DD < 01 OR DE-DAT-DD > 31
020700              MOVE 08 TO DE-DAT-RETURN-CODE.
020800 1400-EXIT.
020900     EXIT     SECTION.
021000*
021100 1200-SERIALISE                            SECTION.
021200*****************************************************
021300*    Astronomical Julian day number, the pencil-and-paper
021400*    method this shop used before the compiler grew a
021500*    FUNCTION for it (still used here, per the DE remit -
021600*    see program banner).  Each division below is kept as
021700*    its own COMPUTE so the truncation happens term by term,
021800*    the same as it would on a desk calculator - lumping the
021900*    divisions into one expression gives the wrong answer,
022000*    Compute carries extra decimal places through until the
022100*    final move.
022200*
022300*    a  = (14 - month) / 12
022400*    y  = year + 4800 - a
022500*    m  = month + 12a - 3
022600*    jdn = day + (153m+2)/5 + 365y + y/4 - y/100 + y/400 - 32045
022700*
022800     COMPUTE  DE-DAT-A = (14 - DE-DAT-MM) / 12.
022900     COMPUTE  DE-DAT-Y = DE-DAT-CCYY + 4800 - DE-DAT-A.
023000     COMPUTE  DE-DAT-M = DE-DAT-MM + (12 * DE-DAT-A) - 3.
023100     COMPUTE  DE-DAT-T1 = ((153 * DE-DAT-M) + 2) / 5.
023200     COMPUTE  DE-DAT-T2 = 365 * DE-DAT-Y.
023300     COMPUTE  DE-DAT-T3 = DE-DAT-Y / 4.
023400     COMPUTE  DE-DAT-T4 = DE-DAT-Y / 100.
023500     COMPUTE  DE-DAT-T5 = DE-DAT-Y / 400.
023600     COMPUTE  DE-DAT-SERIAL =
023700              DE-DAT-DD + DE-DAT-T1 + DE-DAT-T2 + DE-DAT-T3
023800              - DE-DAT-T4 + DE-DAT-T5 - 32045.
023900 1200-EXIT.
024000     EXIT     SECTION.
024100*
