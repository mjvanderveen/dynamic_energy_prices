000100*******************************************
000200*                                          *
000300*  Working Storage For Battery Simulation  *
000400*           State                          *
000500*******************************************
000600*  File size N/A - working storage only.
000700*
000800* 07/03/26 vbc - Created from PY-Chk shape (small fixed
000900*                working record, no history needed here).
001000* 10/03/26 vbc - Added Bat-Floor/Bat-Ceiling/Bat-Usable so
001100*                DE020 doesn't recompute them every hour.
001200*
001300*  Bat-Level is current stored kWh.  Bat-Total-Charged and
001400*  Bat-Total-Discharged are running cumulative kWh moved in
001500*  and out of the battery.  Bat-Floor/Ceiling/Usable are the
001600*  Discharge-Min-Pct and Charge-Max-Pct limits expressed in
001700*  kWh against this run's battery size, worked out once in
001800*  1300-Init-Battery.  Bat-Total-Loss is the cumulative
001900*  round-trip loss kWh.
002000*
002100 01  DE-Battery-Record.
002200     03  Bat-Level            pic 9(4)v9(4).
002300     03  Bat-Total-Charged    pic 9(7)v9(3).
002400     03  Bat-Total-Discharged pic 9(7)v9(3).
002500     03  Bat-Charge-Cycles    pic 9(5)        comp.
002600     03  Bat-Floor            pic 9(4)v9(4).
002700     03  Bat-Ceiling          pic 9(4)v9(4).
002800     03  Bat-Usable           pic 9(4)v9(4).
002900     03  Bat-Total-Loss       pic 9(7)v9(4).
003000     03  filler               pic x(6).
003100*
