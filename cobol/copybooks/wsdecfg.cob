000100**************************************************
000200*                                                *
000300*  Working Storage Image Of The DE Param File    *
000400*     Built by DE020 1050-READ-CONFIG from the   *
000500*     keyword=value parameter file - NOT a       *
000600*     fixed record read directly off disk.       *
000700*                                                *
000800*  DE = Dynamic Energy Settlement module,        *
000900*   bolted on to the Payroll chassis for the     *
001000*   UK/Europe household energy costing work.     *
001100**************************************************
001200*  Holding area sized approx 640 bytes padded to *
001300*   1024 by filler, same padding habit as PY-Param1
001400*   even though this one never hits disk as-is.  *
001500*
001600* 04/03/26 vbc - Created from PY-Param1 shape for DE.
001700* 06/03/26 vbc - Added Cfg-Sensor tables (Cons/Prod) after
001800*                seeing how many meters one household can have.
001900* 11/03/26 vbc - Battery threshold fields added for strategy D.
002000* 19/03/26 vbc - Widened Cfg-Batt-Price, added Cfg-Batt-Strategy.
002100*
002200*  DE-Cfg-Run-Dates are both CCYY-MM-DD, End-Date inclusive.
002300*
002400 01  DE-Config-Record.
002500     03  DE-Cfg-Block.
002600         05  DE-Cfg-Run-Dates.
002700             07  DE-Cfg-Start-Date     pic x(10).
002800             07  DE-Cfg-End-Date       pic x(10).
002900         05  DE-Cfg-Taxes-Block.
003000             07  DE-Cfg-Energy-Tax        pic 9(1)v9(5).
003100             07  DE-Cfg-Storage-Costs     pic 9(1)v9(5).
003200             07  DE-Cfg-Storage-Costs-Prd pic s9(1)v9(5).
003300             07  DE-Cfg-Vat-Pcent         pic 9(2)v9(2).
003400         05  DE-Cfg-Charges-Block.
003500             07  DE-Cfg-Fixed-Supply      pic 9(4)v9(2).
003600             07  DE-Cfg-Transport-Costs   pic 9(4)v9(2).
003700             07  DE-Cfg-Tax-Comp          pic s9(4)v9(2).
003800*
003900*  Flags below are Y/N.  Salderen = Dutch net-metering offset,
004000*  Curtail = stop crediting production once price goes negative,
004100*  Battery-Enable = whether to run the storage simulation at all.
004200*
004300         05  DE-Cfg-Flags-Block.
004400             07  DE-Cfg-Salderen-Flag       pic x.
004500             07  DE-Cfg-Curtail-Flag        pic x.
004600             07  DE-Cfg-Battery-Enable-Flag pic x.
004700*
004800*  Battery-Strategy is S for self-sufficiency or D for dynamic
004900*  cost optimisation - see 2200-Sim-Battery in DE020.
005000*
005100         05  DE-Cfg-Battery-Block.
005200             07  DE-Cfg-Batt-Size-Kwh     pic 9(3)v9(2).
005300             07  DE-Cfg-Max-Charge-Kwh    pic 9(2)v9(2).
005400             07  DE-Cfg-Max-Discharge-Kwh pic 9(2)v9(2).
005500             07  DE-Cfg-Rt-Efficiency     pic 9(1)v9(2).
005600             07  DE-Cfg-Discharge-Min-Pct pic 9(3)v9(2).
005700             07  DE-Cfg-Charge-Max-Pct    pic 9(3)v9(2).
005800             07  DE-Cfg-Init-Level-Frac   pic 9(1)v9(2).
005900             07  DE-Cfg-Price-Thresh-Low  pic s9(1)v9(4).
006000             07  DE-Cfg-Price-Thresh-High pic s9(1)v9(4).
006100             07  DE-Cfg-Batt-Price        pic 9(5)v9(2).
006200             07  DE-Cfg-Batt-Strategy     pic x.
006300*
006400* Meter/sensor lists - one household may run several meters
006500*  feeding the same consumption or production total, so both
006600*  lists are additive per U4.  10 slots is generous for a
006700*  domestic install - raise DE-Cfg-Max-Sensors if that changes.
006800*
006900         05  DE-Cfg-Sensor-Lists.
007000             07  DE-Cfg-Cons-Sensor-Cnt  binary-char unsigned.
007100             07  DE-Cfg-Cons-Sensor-Grp  occurs 10.
007200                 09  DE-Cfg-Cons-Sensor-Id pic x(40).
007300             07  DE-Cfg-Prod-Sensor-Cnt  binary-char unsigned.
007400             07  DE-Cfg-Prod-Sensor-Grp  occurs 10.
007500                 09  DE-Cfg-Prod-Sensor-Id pic x(40).
007600*
007700*  Pad to 1024 with the header/trailer areas below - same
007800*  round figure PY-Param1 pads to.
007900*
008000     03  filler                       pic x(94).
008100     03  filler                       pic x(495).
008200*
