000100*******************************************
000200*                                          *
000300*  Record Definition For Hourly            *
000400*      Comparison Output Line              *
000500*     Written by DE040 - union of two      *
000600*     hourly kWh series, sorted ascending  *
000700*     by hour.                             *
000800*******************************************
000900*  File size 40 bytes.
001000*
001100* 09/03/26 vbc - Created from PY-LWT shape, cut down from
001200*                a rate table to a straight 3-column line.
001300*
001400*  Cmp-Hour-Ts is YYYY-MM-DDTHH.  Cmp-Value-A and Cmp-Value-B
001500*  are the two series' kWh for that hour, zero where the
001600*  hour is missing from that series.
001700*
001800 01  DE-Compare-Record.
001900     03  Cmp-Hour-Ts          pic x(13).
002000     03  Cmp-Value-A          pic 9(5)v9(3).
002100     03  Cmp-Value-B          pic 9(5)v9(3).
002200     03  filler               pic x(9).
002300*
