000100*******************************************
000200*                                          *
000300*  Linkage For The DEDATE Day-Count Call   *
000400*     One record only, passed by DE030     *
000500*     when it needs the number of whole    *
000600*     days between the run's start and     *
000700*     end dates for the payback-period     *
000800*     calculation.                         *
000900*******************************************
001000*
001100* 14/04/87 vbc - Created for the DE meter-cost batch.
001200* 08/09/94 vbc - Widened Days-Between to binary-long, overflowed
001300*                on a multi-year comparison run.
001400*
001500*  DE-Dat-Date-1 and DE-Dat-Date-2 are both YYYY-MM-DD.
001600*  DE-Dat-Days-Between is date-2 minus date-1.
001700*  DE-Dat-Return-Code is 00 for ok, 08 for a bad date.
001800*
001900 01  DE-DAT-PARMS.
002000     03  DE-DAT-DATE-1        pic x(10).
002100     03  DE-DAT-DATE-2        pic x(10).
002200     03  DE-DAT-DAYS-BETWEEN  pic s9(8) comp.
002300     03  DE-DAT-RETURN-CODE   pic 99.
002400*
