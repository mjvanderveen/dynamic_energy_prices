000100*******************************************
000200*                                          *
000300*  Record Definition For Hourly Detail     *
000400*           Work/Output File               *
000500*     Uses Det-Hour-Ts as key (sequential  *
000600*     only, no keyed access required)      *
000700*     Fixed layout, line sequential        *
000800*******************************************
000900*  File size 96 bytes.
001000*
001100* 05/03/26 vbc - Created.
001200* 09/03/26 vbc - Added Det-Cons-Adj-Flag / Det-Prod-Adj-Flag
001300*                after DE030 needed to know which battery
001400*                columns actually moved for the Y/N columns.
001500*
001600*  Det-Hour-Ts is YYYY-MM-DDTHH.  Det-Sim-Cons-Kwh and
001700*  Det-Sim-Prod-Kwh are the battery-adjusted figures; the
001800*  Adj-Flag pair are Y when the battery simulation actually
001900*  changed that hour's consumption or production.
002000*
002100 01  DE-Detail-Record.
002200     03  Det-Hour-Ts          pic x(13).
002300     03  Det-Prod-Kwh         pic 9(5)v9(3).
002400     03  Det-Adj-Prod-Kwh     pic 9(5)v9(3).
002500     03  Det-Cons-Kwh         pic 9(5)v9(3).
002600     03  Det-Price-Cons       pic s9(2)v9(5).
002700     03  Det-Price-Prod       pic s9(2)v9(5).
002800     03  Det-Net-Cost-Income  pic s9(7)v9(4).
002900     03  Det-Sim-Cons-Kwh     pic 9(5)v9(3).
003000     03  Det-Sim-Prod-Kwh     pic 9(5)v9(3).
003100     03  Det-Bat-Net          pic s9(7)v9(4).
003200     03  Det-Cons-Adj-Flag    pic x.
003300     03  Det-Prod-Adj-Flag    pic x.
003400     03  filler               pic x(8).
003500*
