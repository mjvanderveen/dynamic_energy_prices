000100*******************************************
000200*                                          *
000300*  Working Table For An Hourly kWh Series  *
000400*   (HOURLY-SERIES) - used twice over,     *
000500*   once for consumption, once for         *
000600*   production, via COPY ... REPLACING.    *
000700*     Sorted ascending on Hrl-Hour-Ts so   *
000800*     DE020/DE040 can SEARCH ALL it.       *
000900*******************************************
001000*  9100 entries covers a leap year of      *
001100*   hours (8784) plus slack for a partial  *
001200*   extra day either end of the run.       *
001300*
001400* 05/03/26 vbc - Created.
001500* 08/03/26 vbc - Raised occurs 8800 -> 9100 after a
001600*                run spanning a DST fall-back hour
001700*                twice tripped the old limit in test.
001800*
001900*  DE-Hrl-Hour-Ts is YYYY-MM-DDTHH.
002000*
002100 01  DE-Hourly-Table.
002200     03  DE-Hrl-Entry-Cnt      pic 9(5)  comp.
002300     03  DE-Hrl-Entry          occurs 9100 times
002400                               ascending key DE-Hrl-Hour-Ts
002500                               indexed by DE-Hrl-Idx.
002600         05  DE-Hrl-Hour-Ts    pic x(13).
002700         05  DE-Hrl-Kwh        pic 9(5)v9(3).
002800         05  filler            pic x(4).
002900*
