000100*******************************************
000200*                                          *
000300*  Working Table For The Price             *
000400*      Distribution Histogram              *
000500*     Always exactly 20 bins - see DE030   *
000600*     6000-BUILD-HISTOGRAM.                *
000700*******************************************
000800*  File size N/A - working storage only, built fresh
000900*   each run from the hourly detail work file.
001000*
001100* 08/03/26 vbc - Created from PY-History shape (occurs
001200*                table of small fixed entries).
001300*
001400 01  DE-Histogram-Table.
001500     03  DE-Hst-Bin        occurs 20 times.
001600         05  DE-Hst-Bin-Low    pic s9(2)v9(2).
001700         05  DE-Hst-Bin-High   pic s9(2)v9(2).
001800         05  DE-Hst-Cons-Count pic 9(5)  comp.
001900         05  DE-Hst-Prod-Count pic 9(5)  comp.
002000*
