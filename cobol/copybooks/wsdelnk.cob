000100* 10/03/26 vbc - Created, shape follows WS-Calling-Data
000200*                (wscall.cob) cut down to what DE010 needs
000300*                on each of its two calls per run.
000400* 14/03/26 vbc - Added DE-Lnk-Return-Code, DE010 was silently
000500*                swallowing a bad kind flag.
000600*
000700*  DE-Lnk-Kind-Flag holds C for consumption, P for production.
000800*  DE-Lnk-Start-Date and DE-Lnk-End-Date are both CCYY-MM-DD.
000900*
001000 01  DE-Lnk-Aggregate-Data.
001100     03  DE-Lnk-Kind-Flag     pic x.
001200     03  DE-Lnk-Start-Date    pic x(10).
001300     03  DE-Lnk-End-Date      pic x(10).
001400     03  DE-Lnk-Sensor-Cnt    binary-char unsigned.
001500     03  DE-Lnk-Sensor-Grp    occurs 10.
001600         05  DE-Lnk-Sensor-Id pic x(40).
001700*
001800*  Return code, 00 = ok, 08 = bad kind flag.
001900*
002000     03  DE-Lnk-Return-Code   pic 99.
002100*
