000100*******************************************
000200*                                          *
000300*  Record Definition For Monthly           *
000400*      Breakdown Work File                 *
000500*     Uses Mth-Month-Key as key            *
000600*     (first-seen chronological order      *
000700*      preserved by DE020 - not resorted)  *
000800*******************************************
000900*  File size 68 bytes.
001000*
001100* 06/03/26 vbc - Created from PY-Comp-Hist shape, cut right
001200*                down - we only need one settlement period's
001300*                worth of months, not a running QTD/YTD set.
001400*
001500*  Mth-Month-Key is YYYY-MM.  Mth-Costs is consumption cost
001600*  plus this month's share of the fixed charges; Mth-Income
001700*  is adjusted-production income.  Mth-Net is Mth-Costs less
001800*  Mth-Income.
001900*
002000 01  DE-Monthly-Record.
002100     03  Mth-Month-Key        pic x(7).
002200     03  Mth-Costs            pic s9(7)v9(4).
002300     03  Mth-Income           pic s9(7)v9(4).
002400     03  Mth-Cons-Kwh         pic 9(7)v9(3).
002500     03  Mth-Prod-Kwh         pic 9(7)v9(3).
002600     03  Mth-Bat-Costs        pic s9(7)v9(4).
002700     03  Mth-Bat-Income       pic s9(7)v9(4).
002800     03  Mth-Fixed-Supply     pic 9(4)v9(2).
002900     03  Mth-Transport        pic 9(4)v9(2).
003000     03  Mth-Tax-Comp         pic s9(4)v9(2).
003100     03  Mth-Net              pic s9(7)v9(4).
003200     03  filler               pic x(4).
003300*
