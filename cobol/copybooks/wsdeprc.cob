000100*******************************************
000200*                                          *
000300*  Record Definition For Market Price      *
000400*           Input File                     *
000500*     Fixed layout, line sequential,       *
000600*     ascending by hour                    *
000700*******************************************
000800*  File size 24 bytes.
000900*
001000* 05/03/26 vbc - Created.
001100*
001200*  Prc-Price-Ts is YYYY-MM-DDTHH.  Prc-Base-Price is the
001300*  EUR/kWh market price excluding all taxes and levies.
001400*
001500 01  DE-Price-Record.
001600     03  Prc-Price-Ts        pic x(13).
001700     03  Prc-Base-Price      pic s9(2)v9(5).
001800     03  filler              pic x(4).
001900*
