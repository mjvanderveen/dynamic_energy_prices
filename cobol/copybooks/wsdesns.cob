000100*******************************************
000200*                                          *
000300*  Record Definition For Sensor Increment  *
000400*           Input File                     *
000500*     Fixed layout, line sequential        *
000600*******************************************
000700*  File size 64 bytes.
000800*
000900* 05/03/26 vbc - Created.
001000* 07/03/26 vbc - Widened Sns-Sensor-Id from x(30) to x(40) -
001100*                some third-party meter vendors issue long
001200*                device-id strings.
001300*
001400*  Sns-Read-Ts is YYYY-MM-DDTHH.  Sns-Increment is the kWh
001500*  delta for that hour.  Sns-Sensor-Kind is C for consumption
001600*  or P for production.
001700*
001800 01  DE-Sensor-Record.
001900     03  Sns-Sensor-Id       pic x(40).
002000     03  Sns-Read-Ts         pic x(13).
002100     03  Sns-Increment       pic s9(5)v9(3).
002200     03  Sns-Sensor-Kind     pic x.
002300     03  filler              pic x(5).
002400*
