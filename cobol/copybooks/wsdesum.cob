000100*******************************************
000200*                                          *
000300*  Record Definition For The Run Summary   *
000400*      Work File (Header-Style Record)     *
000500*     One record only per run, carries     *
000600*     DE020's grand totals and battery     *
000700*     stats forward to DE030 - same        *
000800*     header-record idiom as Chk-Hdr and   *
000900*     Pay-Hdr, just for this run's totals  *
001000*     instead of a batch of pay records.   *
001100*******************************************
001200*  File size 80 bytes.
001300*
001400* 11/03/26 vbc - Created.
001500* 15/03/26 vbc - Added Sum-Tot-Sim-Cons/Prod, needed for the
001600*                battery-side weighted average prices.
001700*
001800 01  DE-Summary-Record.
001900     03  Sum-Total-Costs        pic s9(7)v9(4).
002000     03  Sum-Total-Income       pic s9(7)v9(4).
002100     03  Sum-Total-Cons-Kwh     pic 9(7)v9(3).
002200     03  Sum-Total-Prod-Kwh     pic 9(7)v9(3).
002300     03  Sum-Battery-Costs      pic s9(7)v9(4).
002400     03  Sum-Battery-Income     pic s9(7)v9(4).
002500     03  Sum-Tot-Sim-Cons-Kwh   pic 9(7)v9(3).
002600     03  Sum-Tot-Sim-Prod-Kwh   pic 9(7)v9(3).
002700     03  Sum-Total-Energy-Loss  pic 9(7)v9(4).
002800     03  Sum-Total-Charged      pic 9(7)v9(3).
002900     03  Sum-Total-Discharged   pic 9(7)v9(3).
003000     03  Sum-Charge-Cycles      pic 9(5)      comp.
003100     03  filler                 pic x(10).
003200*
