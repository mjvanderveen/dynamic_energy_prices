000100 IDENTIFICATION          DIVISION.
000200*================================
000300 PROGRAM-ID.             DE010.
000400*
000500*    Author.             V B Coen FBCS, FIDM, FIDPM.
000600*    Installation.       Applewood Computers.
000700 AUTHOR.                 V B COEN.
000800 INSTALLATION.           APPLEWOOD COMPUTERS.
000900 DATE-WRITTEN.           02/09/88.
001000 DATE-COMPILED.
001100 SECURITY.               Copyright (C) 1976-2026 & later, Vincent
001200-                        Bryan Coen. Distributed under the GNU
001300-                        General Public License. See file COPYING.
001400*
001500*    Remarks.            Cumulative Hourly Aggregation Routine.
001600*                        CALLed by DE020 and DE040, once per
001700*                        series (consumption, then production).
001800*                        Reads the sensor-increment file, keeps
001900*                        only the readings for the requested kind
002000*                        of meter, whose sensor id is in the
002100*                        caller's list and whose hour falls in
002200*                        the caller's run-date range, and hands
002300*                        back one summed kWh figure per distinct
002400*                        hour, in ascending hour order, ready for
002500*                        the caller to SEARCH ALL.
002600*
002700*                        A household can run more than one meter
002800*                        of the same kind (e.g. two solar
002900*                        inverters), so readings for the same
003000*                        hour from different sensors in the list
003100*                        are added together, not just the last
003200*                        one kept.
003300*
003400*    Version.            See Prog-Name In Ws.
003500*    Called Modules.     None.
003600*    Functions Used.     None.
003700*    Files Used.         DE-Sensor-File (input), DE-Sort-File
003800*                        (work, SORT).
003900*
004000*    Error messages used.
004100*                        DE011 Cannot open sensor file.
004200*
004300* Changes:
004400* 02/09/88 vbc - Created for the DE meter-cost batch.
004500* 14/03/89 vbc -    .02 Added the sensor-id list filter, the
004600*                       first cut summed every meter of that
004700*                       kind, no good once a second household
004800*                       came on with two consumption meters.
004900* 21/11/91 kjp -    .03 Date-range filter moved in front of the
005000*                       SORT (was filtering after) - halved the
005100*                       elapsed time on a full year run.
005200* 07/06/95 vbc -    .04 Widened DE-Hrl-Entry-Cnt check, a bad
005300*                       parameter file let it try to load past
005400*                       table end silently.
005500* 03/12/98 vbc - Y2K.05 Confirmed date-range compares are pure
005600*                       string compares on CCYY-MM-DD - no
005700*                       century assumptions anywhere in this
005800*                       program.
005900* 19/08/04 vbc -    .06 Tidied paragraph names to house numbering.
006000* 22/02/10 vbc -    .07 Migration to Open Cobol / GnuCobol.
006100* 16/04/24 vbc          Copyright notice update superseding all
006200-                       previous notices.
006300* 11/03/26 vbc - 1.1.00 Picked back up for DE - re-pointed at the
006400-                       new DE-prefixed copybooks, no logic change.
006500* 14/03/26 vbc -    .01 Added DE-Lnk-Return-Code test for a bad
006600-                       kind flag - previously ran to completion
006700-                       having matched nothing at all.
006800*
006900*************************************************************
007000* Copyright Notice.
007100* ****************
007200* These files and programs are part of the Applewood Computers
007300* Accounting System and is Copyright (c) Vincent B Coen.
007400* 1976-2026 and later.  Distributed under the GNU General Public
007500* License, see file COPYING for details.
007600*************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000 CONFIGURATION           SECTION.
008100 SPECIAL-NAMES.
008200     C01                    IS TOP-OF-FORM
008300     UPSI-0 ON  STATUS      IS DE-TRACE-ON
008400            OFF STATUS      IS DE-TRACE-OFF
008500     CLASS DE-KIND-CLASS    IS "C" "P".
008600*
008700 INPUT-OUTPUT            SECTION.
008800 FILE-CONTROL.
008900     SELECT   DE-SENSOR-FILE
009000              ASSIGN       TO DESENS
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              STATUS       IS WS-Sensor-Status.
009300*
009400     SELECT   DE-SORT-FILE
009500              ASSIGN       TO DESRT01.
009600*
009700 DATA                    DIVISION.
009800*================================
009900 FILE                    SECTION.
010000*-----------------------
010100 FD  DE-SENSOR-FILE.
010200 COPY "wsdesns.cob".
010300*
010400 SD  DE-SORT-FILE.
010500 01  DE-SORT-RECORD.
010600     03  SRT-READ-TS         PIC X(13).
010700     03  SRT-INCREMENT       PIC S9(5)V9(3).
010800     03  FILLER              PIC X(4).
010900 01  DE-SORT-RECORD-R REDEFINES DE-SORT-RECORD.
011000     03  SRT-DATE-PART       PIC X(10).
011100     03  SRT-HOUR-PART       PIC X(3).
011200     03  FILLER              PIC S9(5)V9(3).
011300     03  FILLER              PIC X(4).
011400*
011500 WORKING-STORAGE         SECTION.
011600*-----------------------
011700 77  PROG-NAME               PIC X(17) VALUE "DE010   (1.1.01)".
011800*
011900 01  WS-File-Status.
012000     03  WS-Sensor-Status    PIC XX      VALUE ZERO.
012100     03  FILLER              PIC X(8).
012200*
012300 01  WS-Counters.
012400     03  WS-Sns-Sub          PIC 9(2)    COMP.
012500     03  WS-Hrl-Sub          PIC 9(5)    COMP.
012600     03  FILLER              PIC X(4).
012700*
012800 01  WS-Prev-Group.
012900     03  WS-Prev-Ts          PIC X(13).
013000     03  WS-Accum-Kwh        PIC S9(5)V9(3) COMP.
013100     03  FILLER              PIC X(4).
013200*
013300 01  WS-Flags                            VALUE "NNY".
013400     03  WS-Sensor-Found-Sw  PIC X.
013500         88  WS-Sensor-Found            VALUE "Y".
013600     03  WS-Eof-Sensor-Sw    PIC X.
013700         88  WS-Eof-Sensor              VALUE "Y".
013800     03  WS-First-Group-Sw   PIC X.
013900         88  WS-First-Group             VALUE "Y".
014000 01  WS-Flags-Alt REDEFINES WS-Flags
014100                             PIC X(3).
014200*
014300 01  WS-Range-Fields.
014400     03  WS-Range-Start      PIC X(10).
014500     03  WS-Range-End        PIC X(10).
014600     03  FILLER              PIC X(4).
014700 01  WS-Range-Fields-R REDEFINES WS-Range-Fields.
014800     03  WS-Range-Both       PIC X(10)   OCCURS 2.
014900     03  FILLER              PIC X(4).
015000*
015100 01  WS-Error-Messages.
015200     03  DE011               PIC X(30)
015300         VALUE "DE011 Cannot open sensor file.".
015400*
015500 LINKAGE                 SECTION.
015600*-----------------------
015700 COPY "wsdelnk.cob".
015800 COPY "wsdehrl.cob".
015900*
016000 PROCEDURE               DIVISION USING DE-LNK-AGGREGATE-DATA
016100                                        DE-HOURLY-TABLE.
016200*========================================================
016300*
016400 1000-BUILD-HOURLY-SERIES.
016500*
016600*    Entry point.  Validates the kind flag, sorts the qualifying
016700*    sensor readings by hour and rolls them up into the caller's
016800*    hourly table.
016900*
017000     MOVE     ZERO             TO DE-LNK-RETURN-CODE.
017100     MOVE     ZERO             TO DE-HRL-ENTRY-CNT.
017200     IF       DE-LNK-KIND-FLAG NOT = "C" AND NOT = "P"
017300              MOVE 08 TO DE-LNK-RETURN-CODE
017400              GO TO 1000-EXIT.
017500*
017600     MOVE     DE-LNK-START-DATE TO WS-RANGE-START.
017700     MOVE     DE-LNK-END-DATE   TO WS-RANGE-END.
017800*
017900     SORT     DE-SORT-FILE
018000              ASCENDING KEY SRT-READ-TS
018100              INPUT PROCEDURE  1100-SORT-INPUT
018200              OUTPUT PROCEDURE 1200-SORT-OUTPUT.
018300*
018400 1000-EXIT.
018500     GOBACK.
018600*
018700 1100-SORT-INPUT                           SECTION.
018800*****************************************************
018900*    Reads the sensor file once, releasing to the sort only
019000*    the readings that match this call's kind, sensor list
019100*    and date range.
019200*
019300     MOVE     "N" TO WS-EOF-SENSOR-SW.
019400     OPEN     INPUT DE-SENSOR-FILE.
019500     IF       WS-SENSOR-STATUS NOT = "00"
019600              DISPLAY DE011
019700              GO TO 1100-EXIT.
019800     PERFORM  1110-READ-SENSOR THRU 1110-EXIT.
019900     PERFORM  1120-FILTER-ONE-RECORD THRU 1120-EXIT
020000              UNTIL WS-EOF-SENSOR.
020100     CLOSE    DE-SENSOR-FILE.
020200 1100-EXIT.
020300     EXIT     SECTION.
020400*
020500 1110-READ-SENSOR                          SECTION.
020600*****************************************************
020700     READ     DE-SENSOR-FILE
020800              AT END
020900              MOVE "Y" TO WS-EOF-SENSOR-SW.
021000 1110-EXIT.
021100     EXIT     SECTION.
021200*
021300 1120-FILTER-ONE-RECORD                    SECTION.
021400*****************************************************
021500     MOVE     "N" TO WS-SENSOR-FOUND-SW.
021600     IF       SNS-SENSOR-KIND = DE-LNK-KIND-FLAG
021700              IF   SNS-READ-TS (1:10) NOT < WS-RANGE-START AND
021800                   SNS-READ-TS (1:10) NOT > WS-RANGE-END
021900                   PERFORM 2100-CHECK-ONE-SENSOR
022000                           VARYING WS-SNS-SUB FROM 1 BY 1
022100                           UNTIL WS-SNS-SUB > DE-LNK-SENSOR-CNT
022200                              OR WS-SENSOR-FOUND
022300              END-IF
022400     END-IF.
022500     IF       WS-SENSOR-FOUND
022600              RELEASE DE-SORT-RECORD FROM SNS-READ-TS
022700                      SNS-INCREMENT.
022800     PERFORM  1110-READ-SENSOR THRU 1110-EXIT.
022900 1120-EXIT.
023000     EXIT     SECTION.
023100*
023200 2100-CHECK-ONE-SENSOR                     SECTION.
023300*****************************************************
023400     IF       SNS-SENSOR-ID = DE-LNK-SENSOR-ID (WS-SNS-SUB)
023500              MOVE "Y" TO WS-SENSOR-FOUND-SW.
023600 2100-EXIT.
023700     EXIT     SECTION.
023800*
023900 1200-SORT-OUTPUT                          SECTION.
024000*****************************************************
024100*    Control break on the hour - sorted duplicates for the
024200*    same hour (different sensors) are summed into a single
024300*    table entry.  DE-Hrl-Entry-Cnt is left at the number of
024400*    distinct hours found.
024500*
024600     MOVE     "Y" TO WS-FIRST-GROUP-SW.
024700     MOVE     SPACES TO WS-PREV-TS.
024800     MOVE     ZERO   TO WS-ACCUM-KWH.
024900     PERFORM  1210-RETURN-SORTED THRU 1210-EXIT.
025000     PERFORM  1220-ACCUMULATE-ONE THRU 1220-EXIT
025100              UNTIL WS-EOF-SENSOR.
025200     IF       NOT WS-FIRST-GROUP
025300              PERFORM 1230-CLOSE-GROUP THRU 1230-EXIT.
025400 1200-EXIT.
025500     EXIT     SECTION.
025600*
025700 1210-RETURN-SORTED                        SECTION.
025800*****************************************************
025900     RETURN   DE-SORT-FILE
026000              AT END
026100              MOVE "Y" TO WS-EOF-SENSOR-SW.
026200 1210-EXIT.
026300     EXIT     SECTION.
026400*
026500 1220-ACCUMULATE-ONE                       SECTION.
026600*****************************************************
026700     IF       WS-FIRST-GROUP
026800              MOVE "N"          TO WS-FIRST-GROUP-SW
026900              MOVE SRT-READ-TS  TO WS-PREV-TS
027000     ELSE
027100              IF   SRT-READ-TS NOT = WS-PREV-TS
027200                   PERFORM 1230-CLOSE-GROUP THRU 1230-EXIT
027300                   MOVE SRT-READ-TS TO WS-PREV-TS
027400              END-IF
027500     END-IF.
027600     ADD      SRT-INCREMENT TO WS-ACCUM-KWH.
027700     PERFORM  1210-RETURN-SORTED THRU 1210-EXIT.
027800 1220-EXIT.
027900     EXIT     SECTION.
028000*
028100 1230-CLOSE-GROUP                          SECTION.
028200*****************************************************
028300     ADD      1 TO DE-HRL-ENTRY-CNT.
028400     MOVE     WS-PREV-TS   TO DE-HRL-HOUR-TS (DE-HRL-ENTRY-CNT).
028500     MOVE     WS-ACCUM-KWH TO DE-HRL-KWH     (DE-HRL-ENTRY-CNT).
028600     MOVE     ZERO         TO WS-ACCUM-KWH.
028700 1230-EXIT.
028800     EXIT     SECTION.
028900*
