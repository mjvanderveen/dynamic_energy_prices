000100 IDENTIFICATION          DIVISION.
000200*================================
000300 PROGRAM-ID.             DE020.
000400*
000500*    Author.             V B Coen FBCS, FIDM, FIDPM.
000600*    Installation.       Applewood Computers.
000700 AUTHOR.                 V B COEN.
000800 INSTALLATION.           APPLEWOOD COMPUTERS.
000900 DATE-WRITTEN.           01/11/86.
001000 DATE-COMPILED.
001100 SECURITY.               Copyright (C) 1976-2026 & later, Vincent
001200-                        Bryan Coen. Distributed under the GNU
001300-                        General Public License. See file COPYING.
001400*
001500*    Remarks.            Dynamic Energy Settlement - Cost Engine.
001600*                        Reads the run's parameter file and the
001700*                        hourly market-price file, joins them
001800*                        against the consumption and production
001900*                        hourly tables built by DE010, prices
002000*                        every settled hour (all-in consumption
002100*                        price, feed-in production price, net
002200*                        metering), runs the optional battery
002300*                        simulation, keeps a monthly control
002400*                        break with the fixed monthly charges,
002500*                        and hands the grand totals, monthly
002600*                        breakdown and hourly detail forward to
002700*                        DE030 for printing.
002800*
002900*    Version.            See Prog-Name In Ws.
003000*    Called Modules.     DE010 (twice - consumption, production).
003100*    Functions Used.     None.
003200*    Files Used.         DE-Config-File, DE-Price-File (input),
003300*                        DE-Detail-File, DE-Monthly-Work,
003400*                        DE-Summary-Work (output).
003500*
003600*    Error messages used.
003700*                        DE021 Cannot open price file.
003800*                        DE022 Cannot open detail file.
003900*                        DE023 Cannot open config file.
004000*
004100* Changes:
004200* 01/11/86 vbc - Created for the DE meter-cost batch - first cut
004300*                priced consumption only, no production credit.
004400* 19/02/87 vbc -    .02 Added production pricing and the
004500*                       salderen net-metering test.
004600* 14/03/88 vbc -    .03 Hourly aggregation split out to DE010 -
004700*                       this program used to read the sensor
004800*                       file directly, no logic change to the
004900*                       pricing side.
005000* 30/09/89 vbc -    .04 Added the battery simulation (strategy S
005100*                       only at this point).
005200* 18/05/92 kjp -    .05 Added strategy D (dynamic cost
005300*                       optimisation) alongside strategy S.
005400* 11/02/95 vbc -    .06 Curtailment rule added - some suppliers
005500*                       now pay nothing for production sold into
005600*                       a negative price.
005700* 09/12/98 vbc - Y2K.07 Confirmed month-key control break and
005800*                       config date-range compares are pure
005900*                       string compares on CCYY-MM - no century
006000*                       assumptions anywhere in this program.
006100* 27/07/03 vbc -    .08 Tidied paragraph names to house numbering.
006200* 14/01/10 vbc -    .09 Migration to Open Cobol / GnuCobol.
006300* 16/04/24 vbc          Copyright notice update superseding all
006400-                       previous notices.
006500* 04/03/26 vbc - 1.1.00 Picked back up for DE - re-pointed at the
006600-                       new DE-prefixed copybooks and files, no
006700-                       logic change.
006800* 19/03/26 vbc -    .01 Added Cfg-Batt-Strategy dispatch and the
006900-                       sensor-list keywords to 1050-Read-Config.
007000*
007100*************************************************************
007200* Copyright Notice.
007300* ****************
007400* These files and programs are part of the Applewood Computers
007500* Accounting System and is Copyright (c) Vincent B Coen.
007600* 1976-2026 and later.  Distributed under the GNU General Public
007700* License, see file COPYING for details.
007800*************************************************************
007900*
008000 ENVIRONMENT             DIVISION.
008100*================================
008200 CONFIGURATION           SECTION.
008300 SPECIAL-NAMES.
008400     C01                    IS TOP-OF-FORM
008500     UPSI-0 ON  STATUS      IS DE-TRACE-ON
008600            OFF STATUS      IS DE-TRACE-OFF
008700     CLASS DE-STRAT-CLASS   IS "S" "D"
008800     CLASS DE-YESNO-CLASS   IS "Y" "N".
008900*
009000 INPUT-OUTPUT            SECTION.
009100 FILE-CONTROL.
009200     SELECT   DE-CONFIG-FILE
009300              ASSIGN       TO DECFG01
009400              ORGANIZATION IS LINE SEQUENTIAL
009500              STATUS       IS WS-Config-Status.
009600*
009700     SELECT   DE-PRICE-FILE
009800              ASSIGN       TO DEPRICE
009900              ORGANIZATION IS LINE SEQUENTIAL
010000              STATUS       IS WS-Price-Status.
010100*
010200     SELECT   DE-DETAIL-FILE
010300              ASSIGN       TO DEDETL01
010400              ORGANIZATION IS LINE SEQUENTIAL
010500              STATUS       IS WS-Detail-Status.
010600*
010700     SELECT   DE-MONTHLY-WORK
010800              ASSIGN       TO DEMTHWK
010900              ORGANIZATION IS LINE SEQUENTIAL
011000              STATUS       IS WS-Monthly-Status.
011100*
011200     SELECT   DE-SUMMARY-WORK
011300              ASSIGN       TO DESUMWK
011400              ORGANIZATION IS LINE SEQUENTIAL
011500              STATUS       IS WS-Summary-Status.
011600*
011700 DATA                    DIVISION.
011800*================================
011900 FILE                    SECTION.
012000*-----------------------
012100 FD  DE-CONFIG-FILE.
012200 01  DE-CFG-LINE-RECORD          PIC X(80).
012300*
012400 FD  DE-PRICE-FILE.
012500 COPY "wsdeprc.cob".
012600*
012700 FD  DE-DETAIL-FILE.
012800 COPY "wsdedet.cob".
012900*
013000 FD  DE-MONTHLY-WORK.
013100 COPY "wsdemth.cob".
013200*
013300 FD  DE-SUMMARY-WORK.
013400 COPY "wsdesum.cob".
013500*
013600 WORKING-STORAGE         SECTION.
013700*-----------------------
013800 77  PROG-NAME               PIC X(17) VALUE "DE020   (1.1.01)".
013900*
014000 01  WS-File-Statuses.
014100     03  WS-Config-Status    PIC XX      VALUE ZERO.
014200     03  WS-Price-Status     PIC XX      VALUE ZERO.
014300     03  WS-Detail-Status    PIC XX      VALUE ZERO.
014400     03  WS-Monthly-Status   PIC XX      VALUE ZERO.
014500     03  WS-Summary-Status   PIC XX      VALUE ZERO.
014600     03  FILLER              PIC X(6).
014700*
014800 01  WS-Error-Messages.
014900     03  DE021               PIC X(28)
015000         VALUE "DE021 Cannot open price file.".
015100     03  DE022               PIC X(29)
015200         VALUE "DE022 Cannot open detail file.".
015300     03  DE023               PIC X(29)
015400         VALUE "DE023 Cannot open config file.".
015500     03  FILLER              PIC X(4).
015600*
015700*  Working image of the run parameters, built line by line from
015800*  DE-Config-File by 1050-Read-Config.
015900*
016000 COPY "wsdecfg.cob".
016100*
016200*  Consumption and production hourly tables, one COPY of the
016300*  shared hourly-series shape apiece via REPLACING - filled by
016400*  the two calls to DE010 in 1100-Load-Hourly-Tables.
016500*
016600 COPY "wsdehrl.cob" REPLACING ==DE-Hourly-Table==  BY
016700                              ==DE-Con-Hourly-Table==
016800                              ==DE-Hrl-Entry-Cnt==  BY
016900                              ==DE-Con-Entry-Cnt==
017000                              ==DE-Hrl-Entry==      BY
017100                              ==DE-Con-Entry==
017200                              ==DE-Hrl-Hour-Ts==    BY
017300                              ==DE-Con-Hour-Ts==
017400                              ==DE-Hrl-Kwh==        BY
017500                              ==DE-Con-Kwh-Tab==
017600                              ==DE-Hrl-Idx==        BY
017700                              ==DE-Con-Idx==.
017800*
017900 COPY "wsdehrl.cob" REPLACING ==DE-Hourly-Table==  BY
018000                              ==DE-Prd-Hourly-Table==
018100                              ==DE-Hrl-Entry-Cnt==  BY
018200                              ==DE-Prd-Entry-Cnt==
018300                              ==DE-Hrl-Entry==      BY
018400                              ==DE-Prd-Entry==
018500                              ==DE-Hrl-Hour-Ts==    BY
018600                              ==DE-Prd-Hour-Ts==
018700                              ==DE-Hrl-Kwh==        BY
018800                              ==DE-Prd-Kwh-Tab==
018900                              ==DE-Hrl-Idx==        BY
019000                              ==DE-Prd-Idx==.
019100*
019200*  Linkage image for CALLing DE010 - one copy, reloaded for
019300*  each of the two calls (consumption, then production).
019400*
019500 COPY "wsdelnk.cob".
019600*
019700*  Battery state, working copy of the BATTERY-STATE layout.
019800*
019900 COPY "wsdebat.cob".
020000*
020100*  Grand totals accumulated across the whole run.
020200*
020300 01  WS-Grand-Totals.
020400     03  WS-Total-Ann-Cons     PIC 9(7)V9(3).
020500     03  WS-Total-Ann-Prod     PIC 9(7)V9(3).
020600     03  WS-Cum-Production     PIC 9(7)V9(3).
020700     03  WS-Total-Consumption  PIC 9(7)V9(3).
020800     03  WS-Total-Production   PIC 9(7)V9(3).
020900     03  WS-Total-Sim-Cons     PIC 9(7)V9(3).
021000     03  WS-Total-Sim-Prod     PIC 9(7)V9(3).
021100     03  WS-Grand-Costs        PIC S9(9)V9(4).
021200     03  WS-Grand-Income       PIC S9(9)V9(4).
021300     03  WS-Grand-Bat-Costs    PIC S9(9)V9(4).
021400     03  WS-Grand-Bat-Income   PIC S9(9)V9(4).
021500     03  WS-Grand-Energy-Loss  PIC 9(7)V9(4).
021600     03  FILLER                PIC X(4).
021700 01  WS-Grand-Totals-R REDEFINES WS-Grand-Totals.
021800     03  WS-Grand-Field        OCCURS 10 PIC 9(11).
021900*
022000*  Per-hour working fields for the price/battery calculation.
022100*
022200 01  WS-Hour-Fields.
022300     03  WS-Cons-Kwh           PIC 9(5)V9(3).
022400     03  WS-Prod-Kwh           PIC 9(5)V9(3).
022500     03  WS-Adj-Prod-Kwh       PIC 9(5)V9(3).
022600     03  WS-Price-Cons         PIC S9(2)V9(5).
022700     03  WS-Price-Prod         PIC S9(2)V9(5).
022800     03  WS-Sim-Cons           PIC S9(6)V9(3).
022900     03  WS-Sim-Prod           PIC S9(6)V9(3).
023000     03  WS-Hour-Loss          PIC 9(5)V9(4).
023100     03  FILLER                PIC X(8).
023200*
023300*  Manual min-of-three / max-of-two scratch, used throughout
023400*  the battery strategies in place of intrinsic FUNCTIONs.
023500*
023600 01  WS-Min-Candidates         VALUE ZERO.
023700     03  WS-Min-C1             PIC S9(6)V9(3).
023800     03  WS-Min-C2             PIC S9(6)V9(3).
023900     03  WS-Min-C3             PIC S9(6)V9(3).
024000     03  FILLER                PIC X(4).
024100 01  WS-Min-Candidates-R REDEFINES WS-Min-Candidates.
024200     03  WS-Min-Candidate      PIC S9(6)V9(3) OCCURS 3.
024300 01  WS-Min-Work.
024400     03  WS-Min-Result         PIC S9(6)V9(3).
024500     03  WS-Min-Sub            PIC 9         COMP.
024600     03  FILLER                PIC X(4).
024700*
024800 01  WS-Max-Work.
024900     03  WS-Max-A              PIC S9(6)V9(3).
025000     03  WS-Max-B              PIC S9(6)V9(3).
025100     03  WS-Max-Result         PIC S9(6)V9(3).
025200     03  FILLER                PIC X(4).
025300*
025400*  Monthly control-break switches.
025500*
025600 01  WS-Month-Switches.
025700     03  WS-Current-Month-Key  PIC X(7)    VALUE SPACES.
025800     03  WS-First-Month-Sw     PIC X       VALUE "Y".
025900         88  WS-First-Month              VALUE "Y".
026000     03  FILLER                PIC X(4).
026100*
026200*  Config-value parser scratch (1090-Parse-Cfg-Value).
026300*
026400 01  WS-Cfg-Parse-Fields.
026500     03  WS-Cfg-Keyword        PIC X(30).
026600     03  WS-Cfg-Raw-Value      PIC X(40).
026700     03  WS-Cfg-Work-Value     PIC X(40).
026800     03  WS-Cfg-Neg-Sw         PIC X.
026900         88  WS-Cfg-Is-Negative          VALUE "Y".
027000     03  WS-Cfg-Int-Raw        PIC X(7).
027100     03  WS-Cfg-Frac-Raw       PIC X(5).
027200     03  WS-Cfg-Int-Text       PIC X(7) JUSTIFIED RIGHT.
027300     03  FILLER                PIC X(8).
027400*
027500 01  WS-Cfg-Combined           VALUE ZERO.
027600     03  WS-Cfg-Int-Part       PIC 9(7).
027700     03  WS-Cfg-Frac-Part      PIC 9(5).
027800     03  FILLER                PIC X(4).
027900 01  WS-Cfg-Numeric REDEFINES WS-Cfg-Combined
028000                             PIC 9(7)V9(5).
028100*
028200 01  WS-Eof-Switches.
028300     03  WS-Eof-Price-Sw       PIC X       VALUE "N".
028400         88  WS-Eof-Price                 VALUE "Y".
028500     03  WS-Found-Sw           PIC X       VALUE "N".
028600         88  WS-Found                     VALUE "Y".
028700     03  FILLER                PIC X(4).
028800*
028900 LINKAGE                 SECTION.
029000*-----------------------
029100*  None - DE020 is the settlement batch's top-level driver.
029200*
029300 PROCEDURE               DIVISION.
029400*===================================
029500*
029600 1000-MAIN-PROCESS.
029700*
029800     DISPLAY  PROG-NAME " starting".
029900     PERFORM  1050-READ-CONFIG      THRU 1050-EXIT.
030000     PERFORM  1100-LOAD-HOURLY-TABLES THRU 1100-EXIT.
030100     PERFORM  1200-PREPASS-ANNUAL-TOTALS THRU 1200-EXIT.
030200     PERFORM  1300-INIT-BATTERY     THRU 1300-EXIT.
030300     PERFORM  1400-PROCESS-PRICE-RECORDS THRU 1490-EXIT.
030400     PERFORM  1700-WRITE-GRAND-TOTALS THRU 1700-EXIT.
030500     DISPLAY  PROG-NAME " ending".
030600*
030700 1000-EXIT.
030800     STOP     RUN.
030900*
031000 1050-READ-CONFIG                          SECTION.
031100*****************************************************
031200*    Reads the keyword=value parameter file one line at a
031300*    time and fills in WS-Config-Area.  Unrecognised keywords
031400*    (a later release's new setting, run against an older
031500*    copy of this program) are simply ignored.
031600*
031700     OPEN     INPUT DE-CONFIG-FILE.
031800     IF       WS-CONFIG-STATUS NOT = "00"
031900              DISPLAY DE023
032000              GO TO 1050-EXIT.
032100     MOVE     ZERO TO DE-CFG-CONS-SENSOR-CNT
032200                       DE-CFG-PROD-SENSOR-CNT.
032300     PERFORM  1060-READ-CFG-LINE THRU 1060-EXIT.
032400     PERFORM  1070-PROCESS-CFG-LINE THRU 1070-EXIT
032500              UNTIL WS-EOF-PRICE.
032600     CLOSE    DE-CONFIG-FILE.
032700     MOVE     "N" TO WS-EOF-PRICE-SW.
032800 1050-EXIT.
032900     EXIT     SECTION.
033000*
033100 1060-READ-CFG-LINE                        SECTION.
033200*****************************************************
033300     READ     DE-CONFIG-FILE
033400              AT END
033500              MOVE "Y" TO WS-EOF-PRICE-SW.
033600 1060-EXIT.
033700     EXIT     SECTION.
033800*
033900 1070-PROCESS-CFG-LINE                     SECTION.
034000*****************************************************
034100     IF       DE-CFG-LINE-RECORD NOT = SPACES AND
034200              DE-CFG-LINE-RECORD (1:1) NOT = "*"
034300              UNSTRING DE-CFG-LINE-RECORD DELIMITED BY "="
034400                       INTO WS-CFG-KEYWORD WS-CFG-RAW-VALUE
034500              PERFORM  1080-STORE-ONE-KEYWORD THRU 1080-EXIT
034600     END-IF.
034700     PERFORM  1060-READ-CFG-LINE THRU 1060-EXIT.
034800 1070-EXIT.
034900     EXIT     SECTION.
035000*
035100 1080-STORE-ONE-KEYWORD                    SECTION.
035200*****************************************************
035300     EVALUATE WS-CFG-KEYWORD
035400       WHEN "START-DATE"
035500            MOVE WS-CFG-RAW-VALUE TO DE-CFG-START-DATE
035600       WHEN "END-DATE"
035700            MOVE WS-CFG-RAW-VALUE TO DE-CFG-END-DATE
035800       WHEN "SALDEREN-FLAG"
035900            MOVE WS-CFG-RAW-VALUE (1:1) TO DE-CFG-SALDEREN-FLAG
036000       WHEN "STOP-PROD-NEG-PRICES-FLAG"
036100            MOVE WS-CFG-RAW-VALUE (1:1) TO DE-CFG-CURTAIL-FLAG
036200       WHEN "BATTERY-ENABLE-FLAG"
036300            MOVE WS-CFG-RAW-VALUE (1:1)
036400                 TO DE-CFG-BATTERY-ENABLE-FLAG
036500       WHEN "BATTERY-STRATEGY"
036600            MOVE WS-CFG-RAW-VALUE (1:1) TO DE-CFG-BATT-STRATEGY
036700       WHEN "CONSUMPTION-SENSOR"
036800            ADD  1 TO DE-CFG-CONS-SENSOR-CNT
036900            MOVE WS-CFG-RAW-VALUE
037000                 TO DE-CFG-CONS-SENSOR-ID (DE-CFG-CONS-SENSOR-CNT)
037100       WHEN "PRODUCTION-SENSOR"
037200            ADD  1 TO DE-CFG-PROD-SENSOR-CNT
037300            MOVE WS-CFG-RAW-VALUE
037400                 TO DE-CFG-PROD-SENSOR-ID (DE-CFG-PROD-SENSOR-CNT)
037500       WHEN "ENERGY-TAX"
037600            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
037700            MOVE WS-CFG-NUMERIC TO DE-CFG-ENERGY-TAX
037800       WHEN "STORAGE-COSTS"
037900            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
038000            MOVE WS-CFG-NUMERIC TO DE-CFG-STORAGE-COSTS
038100       WHEN "STORAGE-COSTS-PRODUCTION"
038200            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
038300            IF   WS-CFG-IS-NEGATIVE
038400                 COMPUTE DE-CFG-STORAGE-COSTS-PRD =
038500                         ZERO - WS-CFG-NUMERIC
038600            ELSE
038700                 MOVE WS-CFG-NUMERIC TO DE-CFG-STORAGE-COSTS-PRD
038800            END-IF
038900       WHEN "VAT"
039000            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
039100            MOVE WS-CFG-NUMERIC TO DE-CFG-VAT-PCENT
039200       WHEN "FIXED-SUPPLY-COSTS"
039300            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
039400            MOVE WS-CFG-NUMERIC TO DE-CFG-FIXED-SUPPLY
039500       WHEN "TRANSPORT-COSTS"
039600            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
039700            MOVE WS-CFG-NUMERIC TO DE-CFG-TRANSPORT-COSTS
039800       WHEN "ENERGY-TAX-COMPENSATION"
039900            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
040000            IF   WS-CFG-IS-NEGATIVE
040100                 COMPUTE DE-CFG-TAX-COMP = ZERO - WS-CFG-NUMERIC
040200            ELSE
040300                 MOVE WS-CFG-NUMERIC TO DE-CFG-TAX-COMP
040400            END-IF
040500       WHEN "BATTERY-SIZE-KWH"
040600            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
040700            MOVE WS-CFG-NUMERIC TO DE-CFG-BATT-SIZE-KWH
040800       WHEN "MAX-CHARGE-RATE-KWH"
040900            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
041000            MOVE WS-CFG-NUMERIC TO DE-CFG-MAX-CHARGE-KWH
041100       WHEN "MAX-DISCHARGE-RATE-KWH"
041200            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
041300            MOVE WS-CFG-NUMERIC TO DE-CFG-MAX-DISCHARGE-KWH
041400       WHEN "ROUND-TRIP-EFFICIENCY"
041500            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
041600            MOVE WS-CFG-NUMERIC TO DE-CFG-RT-EFFICIENCY
041700       WHEN "DISCHARGE-MIN-PCT"
041800            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
041900            MOVE WS-CFG-NUMERIC TO DE-CFG-DISCHARGE-MIN-PCT
042000       WHEN "CHARGE-MAX-PCT"
042100            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
042200            MOVE WS-CFG-NUMERIC TO DE-CFG-CHARGE-MAX-PCT
042300       WHEN "INITIAL-LEVEL-FRACTION"
042400            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
042500            MOVE WS-CFG-NUMERIC TO DE-CFG-INIT-LEVEL-FRAC
042600       WHEN "PRICE-THRESHOLD-LOW"
042700            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
042800            IF   WS-CFG-IS-NEGATIVE
042900                 COMPUTE DE-CFG-PRICE-THRESH-LOW =
043000                         ZERO - WS-CFG-NUMERIC
043100            ELSE
043200                 MOVE WS-CFG-NUMERIC TO DE-CFG-PRICE-THRESH-LOW
043300            END-IF
043400       WHEN "PRICE-THRESHOLD-HIGH"
043500            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
043600            IF   WS-CFG-IS-NEGATIVE
043700                 COMPUTE DE-CFG-PRICE-THRESH-HIGH =
043800                         ZERO - WS-CFG-NUMERIC
043900            ELSE
044000                 MOVE WS-CFG-NUMERIC TO DE-CFG-PRICE-THRESH-HIGH
044100            END-IF
044200       WHEN "BATTERY-PRICE"
044300            PERFORM 1090-PARSE-CFG-VALUE THRU 1090-EXIT
044400            MOVE WS-CFG-NUMERIC TO DE-CFG-BATT-PRICE
044500       WHEN OTHER
044600            CONTINUE
044700     END-EVALUATE.
044800 1080-EXIT.
044900     EXIT     SECTION.
045000*
045100 1090-PARSE-CFG-VALUE                      SECTION.
045200*****************************************************
045300*    Turns the text after the "=" into an unsigned working
045400*    number in WS-Cfg-Numeric (PIC 9(7)V9(5)), with the sign
045500*    (if any) flagged separately in WS-Cfg-Neg-Sw - MOVE takes
045600*    care of scaling the result down to whatever decimal
045700*    places the destination field actually has.
045800*
045900     MOVE     ZERO  TO WS-CFG-COMBINED.
046000     MOVE     SPACES TO WS-CFG-INT-RAW WS-CFG-FRAC-RAW
046100                         WS-CFG-INT-TEXT.
046200     IF       WS-CFG-RAW-VALUE (1:1) = "-"
046300              MOVE "Y" TO WS-CFG-NEG-SW
046400              MOVE WS-CFG-RAW-VALUE (2:39) TO WS-CFG-WORK-VALUE
046500     ELSE
046600              MOVE "N" TO WS-CFG-NEG-SW
046700              MOVE WS-CFG-RAW-VALUE TO WS-CFG-WORK-VALUE
046800     END-IF.
046900     UNSTRING WS-CFG-WORK-VALUE DELIMITED BY "."
047000              INTO WS-CFG-INT-RAW WS-CFG-FRAC-RAW.
047100     MOVE     WS-CFG-INT-RAW TO WS-CFG-INT-TEXT.
047200     INSPECT  WS-CFG-INT-TEXT  REPLACING LEADING SPACE BY "0".
047300     INSPECT  WS-CFG-FRAC-RAW  REPLACING ALL    SPACE BY "0".
047400     MOVE     WS-CFG-INT-TEXT TO WS-CFG-INT-PART.
047500     MOVE     WS-CFG-FRAC-RAW TO WS-CFG-FRAC-PART.
047600 1090-EXIT.
047700     EXIT     SECTION.
047800*
047900 1100-LOAD-HOURLY-TABLES                   SECTION.
048000*****************************************************
048100*    Two calls to DE010 - once for the consumption sensor
048200*    list, once for production - each filling its own copy
048300*    of the hourly-series table.
048400*
048500     MOVE     "C"                  TO DE-LNK-KIND-FLAG.
048600     MOVE     DE-CFG-START-DATE    TO DE-LNK-START-DATE.
048700     MOVE     DE-CFG-END-DATE      TO DE-LNK-END-DATE.
048800     MOVE     DE-CFG-CONS-SENSOR-CNT TO DE-LNK-SENSOR-CNT.
048900     MOVE     DE-CFG-CONS-SENSOR-GRP TO DE-LNK-SENSOR-GRP.
049000     CALL     "DE010" USING DE-LNK-AGGREGATE-DATA
049100                             DE-CON-HOURLY-TABLE.
049200*
049300     MOVE     "P"                  TO DE-LNK-KIND-FLAG.
049400     MOVE     DE-CFG-PROD-SENSOR-CNT TO DE-LNK-SENSOR-CNT.
049500     MOVE     DE-CFG-PROD-SENSOR-GRP TO DE-LNK-SENSOR-GRP.
049600     CALL     "DE010" USING DE-LNK-AGGREGATE-DATA
049700                             DE-PRD-HOURLY-TABLE.
049800 1100-EXIT.
049900     EXIT     SECTION.
050000*
050100 1200-PREPASS-ANNUAL-TOTALS                SECTION.
050200*****************************************************
050300*    TOTAL-ANNUAL-CONSUMPTION / PRODUCTION are summed over the
050400*    whole loaded series, independent of which hours later turn
050500*    out to have a price record - needed for the salderen test
050600*    in 2100-Calc-Hour-Prices.
050700*
050800     MOVE     ZERO TO WS-TOTAL-ANN-CONS WS-TOTAL-ANN-PROD.
050900     PERFORM  1210-SUM-ONE-CON-ENTRY
051000              VARYING DE-CON-IDX FROM 1 BY 1
051100              UNTIL DE-CON-IDX > DE-CON-ENTRY-CNT.
051200     PERFORM  1220-SUM-ONE-PRD-ENTRY
051300              VARYING DE-PRD-IDX FROM 1 BY 1
051400              UNTIL DE-PRD-IDX > DE-PRD-ENTRY-CNT.
051500 1200-EXIT.
051600     EXIT     SECTION.
051700*
051800 1210-SUM-ONE-CON-ENTRY                    SECTION.
051900*****************************************************
052000     ADD      DE-CON-KWH-TAB (DE-CON-IDX) TO WS-TOTAL-ANN-CONS.
052100 1210-EXIT.
052200     EXIT     SECTION.
052300*
052400 1220-SUM-ONE-PRD-ENTRY                    SECTION.
052500*****************************************************
052600     ADD      DE-PRD-KWH-TAB (DE-PRD-IDX) TO WS-TOTAL-ANN-PROD.
052700 1220-EXIT.
052800     EXIT     SECTION.
052900*
053000 1300-INIT-BATTERY                         SECTION.
053100*****************************************************
053200     MOVE     ZERO TO BAT-TOTAL-CHARGED BAT-TOTAL-DISCHARGED
053300                       BAT-CHARGE-CYCLES BAT-TOTAL-LOSS.
053400     COMPUTE  BAT-LEVEL ROUNDED =
053500              DE-CFG-INIT-LEVEL-FRAC * DE-CFG-BATT-SIZE-KWH.
053600     COMPUTE  BAT-FLOOR ROUNDED =
053700              (DE-CFG-DISCHARGE-MIN-PCT / 100)
053800              * DE-CFG-BATT-SIZE-KWH.
053900     COMPUTE  BAT-CEILING ROUNDED =
054000              (DE-CFG-CHARGE-MAX-PCT / 100) * DE-CFG-BATT-SIZE-KWH.
054100     COMPUTE  BAT-USABLE ROUNDED = BAT-CEILING - BAT-FLOOR.
054200     MOVE     ZERO TO WS-CUM-PRODUCTION WS-TOTAL-CONSUMPTION
054300                       WS-TOTAL-PRODUCTION WS-GRAND-COSTS
054400                       WS-GRAND-INCOME WS-GRAND-BAT-COSTS
054500                       WS-GRAND-BAT-INCOME WS-GRAND-ENERGY-LOSS.
054600 1300-EXIT.
054700     EXIT     SECTION.
054800*
054900 1400-PROCESS-PRICE-RECORDS.
055000*
055100     OPEN     INPUT  DE-PRICE-FILE.
055200     IF       WS-PRICE-STATUS NOT = "00"
055300              DISPLAY DE021
055400              GO TO 1490-EXIT.
055500     OPEN     OUTPUT DE-DETAIL-FILE.
055600     IF       WS-DETAIL-STATUS NOT = "00"
055700              DISPLAY DE022
055800              CLOSE   DE-PRICE-FILE
055900              GO TO 1490-EXIT.
056000     OPEN     OUTPUT DE-MONTHLY-WORK.
056100     MOVE     "N" TO WS-EOF-PRICE-SW.
056200     MOVE     "Y" TO WS-FIRST-MONTH-SW.
056300     PERFORM  1410-READ-PRICE     THRU 1410-EXIT.
056400     PERFORM  1420-PROCESS-ONE-PRICE THRU 1420-EXIT
056500              UNTIL WS-EOF-PRICE.
056600     IF       NOT WS-FIRST-MONTH
056700              PERFORM 1600-POST-MONTHLY-FIXED-CHARGES
056800                      THRU 1600-EXIT.
056900     CLOSE    DE-PRICE-FILE DE-DETAIL-FILE DE-MONTHLY-WORK.
057000*
057100 1490-EXIT.
057200     EXIT.
057300*
057400 1410-READ-PRICE                           SECTION.
057500*****************************************************
057600     READ     DE-PRICE-FILE
057700              AT END
057800              MOVE "Y" TO WS-EOF-PRICE-SW.
057900 1410-EXIT.
058000     EXIT     SECTION.
058100*
058200 1420-PROCESS-ONE-PRICE                    SECTION.
058300*****************************************************
058400     IF       PRC-PRICE-TS (1:10) NOT < DE-CFG-START-DATE AND
058500              PRC-PRICE-TS (1:10) NOT > DE-CFG-END-DATE
058600              PERFORM 1430-LOOKUP-HOURLY   THRU 1430-EXIT
058700              PERFORM 2100-CALC-HOUR-PRICES THRU 2100-EXIT
058800              PERFORM 1450-APPLY-CURTAILMENT THRU 1450-EXIT
058900              PERFORM 1440-RUN-BATTERY      THRU 1440-EXIT
059000              PERFORM 1460-ACCUMULATE-GRAND THRU 1460-EXIT
059100              PERFORM 1470-WRITE-DETAIL     THRU 1470-EXIT
059200              PERFORM 1500-MONTH-CONTROL-BREAK THRU 1500-EXIT
059300     END-IF.
059400     PERFORM  1410-READ-PRICE THRU 1410-EXIT.
059500 1420-EXIT.
059600     EXIT     SECTION.
059700*
059800 1430-LOOKUP-HOURLY                        SECTION.
059900*****************************************************
060000     MOVE     ZERO TO WS-CONS-KWH WS-PROD-KWH.
060100     SET      DE-CON-IDX TO 1.
060200     SEARCH ALL DE-CON-ENTRY
060300              AT END CONTINUE
060400              WHEN DE-CON-HOUR-TS (DE-CON-IDX) = PRC-PRICE-TS
060500                   MOVE DE-CON-KWH-TAB (DE-CON-IDX)
060600                        TO WS-CONS-KWH
060700     END-SEARCH.
060800     SET      DE-PRD-IDX TO 1.
060900     SEARCH ALL DE-PRD-ENTRY
061000              AT END CONTINUE
061100              WHEN DE-PRD-HOUR-TS (DE-PRD-IDX) = PRC-PRICE-TS
061200                   MOVE DE-PRD-KWH-TAB (DE-PRD-IDX)
061300                        TO WS-PROD-KWH
061400     END-SEARCH.
061500     ADD      WS-PROD-KWH TO WS-CUM-PRODUCTION.
061600 1430-EXIT.
061700     EXIT     SECTION.
061800*
061900 1450-APPLY-CURTAILMENT                    SECTION.
062000*****************************************************
062100     IF       DE-CFG-CURTAIL-FLAG = "Y" AND WS-PRICE-PROD < 0
062200              MOVE ZERO TO WS-ADJ-PROD-KWH
062300     ELSE
062400              MOVE WS-PROD-KWH TO WS-ADJ-PROD-KWH
062500     END-IF.
062600 1450-EXIT.
062700     EXIT     SECTION.
062800*
062900 1440-RUN-BATTERY                          SECTION.
063000*****************************************************
063100     IF       DE-CFG-BATTERY-ENABLE-FLAG = "Y"
063200              PERFORM 2200-SIM-BATTERY THRU 2280-EXIT
063300     ELSE
063400              MOVE WS-CONS-KWH     TO WS-SIM-CONS
063500              MOVE WS-ADJ-PROD-KWH TO WS-SIM-PROD
063600              MOVE ZERO            TO WS-HOUR-LOSS
063700     END-IF.
063800 1440-EXIT.
063900     EXIT     SECTION.
064000*
064100 1460-ACCUMULATE-GRAND                     SECTION.
064200*****************************************************
064300     ADD      WS-CONS-KWH     TO WS-TOTAL-CONSUMPTION.
064400     ADD      WS-ADJ-PROD-KWH TO WS-TOTAL-PRODUCTION.
064500     ADD      WS-SIM-CONS     TO WS-TOTAL-SIM-CONS.
064600     ADD      WS-SIM-PROD     TO WS-TOTAL-SIM-PROD.
064700     ADD      WS-HOUR-LOSS    TO WS-GRAND-ENERGY-LOSS.
064800     COMPUTE  WS-GRAND-COSTS ROUNDED = WS-GRAND-COSTS +
064900              (WS-CONS-KWH * WS-PRICE-CONS).
065000     COMPUTE  WS-GRAND-INCOME ROUNDED = WS-GRAND-INCOME +
065100              (WS-ADJ-PROD-KWH * WS-PRICE-PROD).
065200     COMPUTE  WS-GRAND-BAT-COSTS ROUNDED = WS-GRAND-BAT-COSTS +
065300              (WS-SIM-CONS * WS-PRICE-CONS).
065400     COMPUTE  WS-GRAND-BAT-INCOME ROUNDED = WS-GRAND-BAT-INCOME +
065500              (WS-SIM-PROD * WS-PRICE-PROD).
065600 1460-EXIT.
065700     EXIT     SECTION.
065800*
065900 1470-WRITE-DETAIL                         SECTION.
066000*****************************************************
066100     MOVE     PRC-PRICE-TS      TO DET-HOUR-TS.
066200     MOVE     WS-PROD-KWH       TO DET-PROD-KWH.
066300     MOVE     WS-ADJ-PROD-KWH   TO DET-ADJ-PROD-KWH.
066400     MOVE     WS-CONS-KWH       TO DET-CONS-KWH.
066500     MOVE     WS-PRICE-CONS     TO DET-PRICE-CONS.
066600     MOVE     WS-PRICE-PROD     TO DET-PRICE-PROD.
066700     COMPUTE  DET-NET-COST-INCOME ROUNDED =
066800              (WS-ADJ-PROD-KWH * WS-PRICE-PROD) -
066900              (WS-CONS-KWH * WS-PRICE-CONS).
067000     MOVE     WS-SIM-CONS       TO DET-SIM-CONS-KWH.
067100     MOVE     WS-SIM-PROD       TO DET-SIM-PROD-KWH.
067200     COMPUTE  DET-BAT-NET ROUNDED =
067300              (WS-SIM-PROD * WS-PRICE-PROD) -
067400              (WS-SIM-CONS * WS-PRICE-CONS).
067500     IF       WS-SIM-CONS NOT = WS-CONS-KWH
067600              MOVE "Y" TO DET-CONS-ADJ-FLAG
067700     ELSE
067800              MOVE "N" TO DET-CONS-ADJ-FLAG
067900     END-IF.
068000     IF       WS-SIM-PROD NOT = WS-ADJ-PROD-KWH
068100              MOVE "Y" TO DET-PROD-ADJ-FLAG
068200     ELSE
068300              MOVE "N" TO DET-PROD-ADJ-FLAG
068400     END-IF.
068500     WRITE    DE-DETAIL-RECORD.
068600 1470-EXIT.
068700     EXIT     SECTION.
068800*
068900 1500-MONTH-CONTROL-BREAK                  SECTION.
069000*****************************************************
069100*    A new month starts (or the run's first hour arrives) -
069200*    flush the previous month's bucket (adding its fixed
069300*    charges, per 1600) and seed a fresh one.
069400*
069500     IF       WS-FIRST-MONTH
069600              MOVE "N" TO WS-FIRST-MONTH-SW
069700              PERFORM 1510-SEED-MONTH THRU 1510-EXIT
069800     ELSE
069900              IF   PRC-PRICE-TS (1:7) NOT = WS-CURRENT-MONTH-KEY
070000                   PERFORM 1600-POST-MONTHLY-FIXED-CHARGES
070100                           THRU 1600-EXIT
070200                   PERFORM 1510-SEED-MONTH THRU 1510-EXIT
070300              END-IF
070400     END-IF.
070500     COMPUTE  MTH-COSTS ROUNDED = MTH-COSTS +
070600              (WS-CONS-KWH * WS-PRICE-CONS).
070700     COMPUTE  MTH-INCOME ROUNDED = MTH-INCOME +
070800              (WS-ADJ-PROD-KWH * WS-PRICE-PROD).
070900     ADD      WS-CONS-KWH     TO MTH-CONS-KWH.
071000     ADD      WS-ADJ-PROD-KWH TO MTH-PROD-KWH.
071100     COMPUTE  MTH-BAT-COSTS ROUNDED = MTH-BAT-COSTS +
071200              (WS-SIM-CONS * WS-PRICE-CONS).
071300     COMPUTE  MTH-BAT-INCOME ROUNDED = MTH-BAT-INCOME +
071400              (WS-SIM-PROD * WS-PRICE-PROD).
071500 1500-EXIT.
071600     EXIT     SECTION.
071700*
071800 1510-SEED-MONTH                           SECTION.
071900*****************************************************
072000     MOVE     PRC-PRICE-TS (1:7) TO WS-CURRENT-MONTH-KEY
072100                                     MTH-MONTH-KEY.
072200     MOVE     ZERO TO MTH-COSTS MTH-INCOME MTH-CONS-KWH
072300                       MTH-PROD-KWH MTH-BAT-COSTS MTH-BAT-INCOME
072400                       MTH-NET.
072500     MOVE     DE-CFG-FIXED-SUPPLY    TO MTH-FIXED-SUPPLY.
072600     MOVE     DE-CFG-TRANSPORT-COSTS TO MTH-TRANSPORT.
072700     MOVE     DE-CFG-TAX-COMP        TO MTH-TAX-COMP.
072800 1510-EXIT.
072900     EXIT     SECTION.
073000*
073100 1600-POST-MONTHLY-FIXED-CHARGES           SECTION.
073200*****************************************************
073300*    Adds this month's three fixed charges into its costs
073400*    (and the battery-adjusted costs), and carries the same
073500*    amount into the grand totals, then writes the finished
073600*    month record - one control break's worth of "post-pass".
073700*
073800     COMPUTE  WS-MAX-A = MTH-FIXED-SUPPLY + MTH-TRANSPORT
073900              + MTH-TAX-COMP.
074000     ADD      WS-MAX-A TO MTH-COSTS MTH-BAT-COSTS.
074100     ADD      WS-MAX-A TO WS-GRAND-COSTS WS-GRAND-BAT-COSTS.
074200     COMPUTE  MTH-NET ROUNDED = MTH-COSTS - MTH-INCOME.
074300     WRITE    DE-MONTHLY-RECORD.
074400 1600-EXIT.
074500     EXIT     SECTION.
074600*
074700 1700-WRITE-GRAND-TOTALS                   SECTION.
074800*****************************************************
074900     OPEN     OUTPUT DE-SUMMARY-WORK.
075000     IF       WS-SUMMARY-STATUS NOT = "00"
075100              GO TO 1700-EXIT.
075200     MOVE     WS-GRAND-COSTS       TO SUM-TOTAL-COSTS.
075300     MOVE     WS-GRAND-INCOME      TO SUM-TOTAL-INCOME.
075400     MOVE     WS-TOTAL-CONSUMPTION TO SUM-TOTAL-CONS-KWH.
075500     MOVE     WS-TOTAL-PRODUCTION  TO SUM-TOTAL-PROD-KWH.
075600     MOVE     WS-TOTAL-SIM-CONS    TO SUM-TOT-SIM-CONS-KWH.
075700     MOVE     WS-TOTAL-SIM-PROD    TO SUM-TOT-SIM-PROD-KWH.
075800     MOVE     WS-GRAND-BAT-COSTS   TO SUM-BATTERY-COSTS.
075900     MOVE     WS-GRAND-BAT-INCOME  TO SUM-BATTERY-INCOME.
076000     MOVE     WS-GRAND-ENERGY-LOSS TO SUM-TOTAL-ENERGY-LOSS.
076100     MOVE     BAT-TOTAL-CHARGED    TO SUM-TOTAL-CHARGED.
076200     MOVE     BAT-TOTAL-DISCHARGED TO SUM-TOTAL-DISCHARGED.
076300     MOVE     BAT-CHARGE-CYCLES    TO SUM-CHARGE-CYCLES.
076400     WRITE    DE-SUMMARY-RECORD.
076500     CLOSE    DE-SUMMARY-WORK.
076600 1700-EXIT.
076700     EXIT     SECTION.
076800*
076900 2100-CALC-HOUR-PRICES                     SECTION.
077000*****************************************************
077100*    U1 - all-in consumption price always taxed; production
077200*    price depends on the salderen flag and whether cumulative
077300*    production has passed the annual consumption figure.
077400*
077500     COMPUTE  WS-PRICE-CONS ROUNDED =
077600              (PRC-BASE-PRICE + DE-CFG-STORAGE-COSTS
077700               + DE-CFG-ENERGY-TAX)
077800              * (1 + (DE-CFG-VAT-PCENT / 100)).
077900*
078000     IF       DE-CFG-SALDEREN-FLAG NOT = "Y"
078100              COMPUTE WS-PRICE-PROD ROUNDED =
078200                      PRC-BASE-PRICE + DE-CFG-STORAGE-COSTS-PRD
078300     ELSE
078400              IF   WS-CUM-PRODUCTION > WS-TOTAL-ANN-CONS
078500                   COMPUTE WS-PRICE-PROD ROUNDED =
078600                           PRC-BASE-PRICE
078700                           + DE-CFG-STORAGE-COSTS-PRD
078800              ELSE
078900                   COMPUTE WS-PRICE-PROD ROUNDED =
079000                           (PRC-BASE-PRICE
079100                            + DE-CFG-STORAGE-COSTS-PRD
079200                            + DE-CFG-ENERGY-TAX)
079300                           * (1 + (DE-CFG-VAT-PCENT / 100))
079400              END-IF
079500     END-IF.
079600 2100-EXIT.
079700     EXIT     SECTION.
079800*
079900 2200-SIM-BATTERY                          SECTION.
080000*****************************************************
080100     MOVE     WS-CONS-KWH     TO WS-SIM-CONS.
080200     MOVE     WS-ADJ-PROD-KWH TO WS-SIM-PROD.
080300     MOVE     ZERO            TO WS-HOUR-LOSS.
080400     IF       DE-CFG-BATT-STRATEGY = "D"
080500              PERFORM 2220-SIM-STRATEGY-D THRU 2220-EXIT
080600     ELSE
080700              PERFORM 2210-SIM-STRATEGY-S THRU 2210-EXIT
080800     END-IF.
080900     ADD      WS-HOUR-LOSS TO BAT-TOTAL-LOSS.
081000     IF       BAT-USABLE > ZERO
081100              COMPUTE BAT-CHARGE-CYCLES =
081200                      BAT-TOTAL-DISCHARGED / BAT-USABLE
081300     END-IF.
081400*
081500 2280-SIM-BATTERY-EXIT.
081600*****************************************************
081700     EXIT.
081800*
081900 2210-SIM-STRATEGY-S                       SECTION.
082000*****************************************************
082100     IF       WS-SIM-PROD > ZERO
082200              MOVE WS-SIM-PROD           TO WS-MIN-CANDIDATE (1)
082300              MOVE DE-CFG-MAX-CHARGE-KWH TO WS-MIN-CANDIDATE (2)
082400              COMPUTE WS-MIN-CANDIDATE (3) =
082500                      BAT-CEILING - BAT-LEVEL
082600              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
082700              IF   WS-MIN-RESULT > ZERO
082800                   COMPUTE BAT-LEVEL ROUNDED = BAT-LEVEL +
082900                           (WS-MIN-RESULT * DE-CFG-RT-EFFICIENCY)
083000                   SUBTRACT WS-MIN-RESULT FROM WS-SIM-PROD
083100                   COMPUTE WS-HOUR-LOSS ROUNDED = WS-HOUR-LOSS +
083200                           (WS-MIN-RESULT *
083300                            (1 - DE-CFG-RT-EFFICIENCY))
083400                   ADD  WS-MIN-RESULT TO BAT-TOTAL-CHARGED
083500              END-IF
083600     END-IF.
083700     IF       WS-SIM-CONS > ZERO
083800              MOVE WS-SIM-CONS              TO WS-MIN-CANDIDATE (1)
083900              MOVE DE-CFG-MAX-DISCHARGE-KWH TO WS-MIN-CANDIDATE (2)
084000              COMPUTE WS-MIN-CANDIDATE (3) = BAT-LEVEL - BAT-FLOOR
084100              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
084200              IF   WS-MIN-RESULT > ZERO
084300                   SUBTRACT WS-MIN-RESULT FROM BAT-LEVEL
084400                   SUBTRACT WS-MIN-RESULT FROM WS-SIM-CONS
084500                   ADD  WS-MIN-RESULT TO BAT-TOTAL-DISCHARGED
084600              END-IF
084700     END-IF.
084800     IF       WS-SIM-CONS < ZERO
084900              COMPUTE WS-SIM-PROD = WS-SIM-PROD - WS-SIM-CONS
085000              MOVE ZERO TO WS-SIM-CONS
085100     END-IF.
085200 2210-EXIT.
085300     EXIT     SECTION.
085400*
085500 2220-SIM-STRATEGY-D                       SECTION.
085600*****************************************************
085700     IF       WS-PRICE-PROD < DE-CFG-PRICE-THRESH-LOW
085800              MOVE DE-CFG-MAX-CHARGE-KWH TO WS-MIN-CANDIDATE (1)
085900              COMPUTE WS-MIN-CANDIDATE (2) =
086000                      BAT-CEILING - BAT-LEVEL
086100              MOVE 99999.999 TO WS-MIN-CANDIDATE (3)
086200              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
086300              IF   WS-MIN-RESULT > ZERO
086400                   COMPUTE BAT-LEVEL ROUNDED = BAT-LEVEL +
086500                           (WS-MIN-RESULT * DE-CFG-RT-EFFICIENCY)
086600                   COMPUTE WS-HOUR-LOSS ROUNDED = WS-HOUR-LOSS +
086700                           (WS-MIN-RESULT *
086800                            (1 - DE-CFG-RT-EFFICIENCY))
086900                   ADD  WS-MIN-RESULT TO BAT-TOTAL-CHARGED
087000                   SUBTRACT WS-MIN-RESULT FROM WS-SIM-PROD
087100              ELSE
087200                   PERFORM 2230-STRATEGY-D-DISCHARGE
087300                           THRU 2230-EXIT
087400              END-IF
087500     END-IF.
087600 2220-EXIT.
087700     EXIT     SECTION.
087800*
087900 2230-STRATEGY-D-DISCHARGE                 SECTION.
088000*****************************************************
088100     IF       WS-CONS-KWH > ZERO AND
088200              WS-PRICE-CONS > DE-CFG-PRICE-THRESH-HIGH
088300              MOVE WS-CONS-KWH              TO WS-MIN-CANDIDATE (1)
088400              MOVE DE-CFG-MAX-DISCHARGE-KWH TO WS-MIN-CANDIDATE (2)
088500              MOVE ZERO      TO WS-MAX-A
088600              COMPUTE WS-MAX-B = BAT-LEVEL - BAT-FLOOR
088700              PERFORM 2950-MAX-OF-TWO THRU 2950-EXIT
088800              MOVE WS-MAX-RESULT TO WS-MIN-CANDIDATE (3)
088900              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
089000              IF   WS-MIN-RESULT > ZERO
089100                   SUBTRACT WS-MIN-RESULT FROM BAT-LEVEL
089200                   SUBTRACT WS-MIN-RESULT FROM WS-SIM-CONS
089300                   ADD  WS-MIN-RESULT TO BAT-TOTAL-DISCHARGED
089400              END-IF
089500     END-IF.
089600*
089700     IF       WS-PRICE-PROD > DE-CFG-PRICE-THRESH-HIGH
089800              MOVE DE-CFG-MAX-DISCHARGE-KWH TO WS-MIN-CANDIDATE (1)
089900              MOVE ZERO      TO WS-MAX-A
090000              COMPUTE WS-MAX-B = BAT-LEVEL - BAT-FLOOR
090100              PERFORM 2950-MAX-OF-TWO THRU 2950-EXIT
090200              MOVE WS-MAX-RESULT TO WS-MIN-CANDIDATE (2)
090300              MOVE 99999.999 TO WS-MIN-CANDIDATE (3)
090400              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
090500              IF   WS-MIN-RESULT > ZERO
090600                   SUBTRACT WS-MIN-RESULT FROM BAT-LEVEL
090700                   ADD  WS-MIN-RESULT TO WS-SIM-PROD
090800                   ADD  WS-MIN-RESULT TO BAT-TOTAL-DISCHARGED
090900              END-IF
091000     END-IF.
091100*
091200     IF       WS-SIM-CONS < ZERO
091300              MOVE ZERO      TO WS-MAX-A
091400              COMPUTE WS-MAX-B = BAT-LEVEL - BAT-FLOOR
091500              PERFORM 2950-MAX-OF-TWO THRU 2950-EXIT
091600              COMPUTE WS-MIN-CANDIDATE (1) = ZERO - WS-SIM-CONS
091700              MOVE WS-MAX-RESULT TO WS-MIN-CANDIDATE (2)
091800              MOVE WS-MIN-CANDIDATE (2) TO WS-MIN-CANDIDATE (3)
091900              PERFORM 2900-MIN-OF-THREE THRU 2900-EXIT
092000              ADD  WS-MIN-RESULT TO WS-SIM-PROD WS-SIM-CONS
092100              SUBTRACT WS-MIN-RESULT FROM BAT-LEVEL
092200     END-IF.
092300 2230-EXIT.
092400     EXIT     SECTION.
092500*
092600 2900-MIN-OF-THREE                         SECTION.
092700*****************************************************
092800*    Smallest of WS-Min-Candidate (1), (2) and (3).  Load an
092900*    unused slot with a figure well above any real kWh amount
093000*    (99999.999) to use this as a plain min-of-two.
093100*
093200     MOVE     WS-MIN-CANDIDATE (1) TO WS-MIN-RESULT.
093300     PERFORM  2910-COMPARE-ONE-CANDIDATE
093400              VARYING WS-MIN-SUB FROM 2 BY 1
093500              UNTIL WS-MIN-SUB > 3.
093600 2900-EXIT.
093700     EXIT     SECTION.
093800*
093900 2910-COMPARE-ONE-CANDIDATE                SECTION.
094000*****************************************************
094100     IF       WS-MIN-CANDIDATE (WS-MIN-SUB) < WS-MIN-RESULT
094200              MOVE WS-MIN-CANDIDATE (WS-MIN-SUB) TO WS-MIN-RESULT.
094300 2910-EXIT.
094400     EXIT     SECTION.
094500*
094600 2950-MAX-OF-TWO                           SECTION.
094700*****************************************************
094800     IF       WS-MAX-A > WS-MAX-B
094900              MOVE WS-MAX-A TO WS-MAX-RESULT
095000     ELSE
095100              MOVE WS-MAX-B TO WS-MAX-RESULT
095200     END-IF.
095300 2950-EXIT.
095400     EXIT     SECTION.
095500*
