000100 IDENTIFICATION          DIVISION.
000200*================================
000300 PROGRAM-ID.             DE030.
000400*
000500*    Author.             V B Coen FBCS, FIDM, FIDPM.
000600*    Installation.       Applewood Computers.
000700 AUTHOR.                 V B COEN.
000800 INSTALLATION.           APPLEWOOD COMPUTERS.
000900 DATE-WRITTEN.           22/06/89.
001000 DATE-COMPILED.
001100 SECURITY.               Copyright (C) 1976-2026 & later, Vincent
001200-                        Bryan Coen. Distributed under the GNU
001300-                        General Public License. See file COPYING.
001400*
001500*    Remarks.            DE Settlement Report Writer.
001600*                        Reads the hourly-detail work file and the
001700*                        monthly and summary work files DE020 leaves
001800*                        behind and turns them into the printed
001900*                        settlement pack - settings echo, summary
002000*                        (with and without battery), monthly
002100*                        breakdown, hourly detail and the price
002200*                        distribution histogram.
002300*
002400*                        Uses RW (Report Writer) for the monthly
002500*                        breakdown, same as PYRGSTR's check register -
002600*                        one repeating detail line per work record,
002700*                        Control Final for the page/record housekeeping.
002800*                        The settings echo, summary, hourly and price
002900*                        sections are plain print lines, not RW - too
003000*                        many different line shapes on one page for
003100*                        RW to earn its keep there, so straight MOVE
003200*                        and WRITE as DE010/DE020 already do.
003300*
003400*                        Summary figures print stacked one block per
003500*                        page rather than side by side - keeps every
003600*                        line inside 80 columns for the narrow print
003700*                        spool, the wide Landscape layout PYRGSTR uses
003800*                        is not available on every site DE runs at.
003900*
004000*    Version.            See Prog-Name In Ws.
004100*    Called Modules.     DEDATE (day-count for payback period).
004200*    Functions Used.     None.
004300*    Files Used.         DE-Config-File (input), DE-Detail-File
004400*                        (input, read three times), DE-Monthly-Work
004500*                        (input), DE-Summary-Work (input), DE-Summary-
004600*                        Report (output), DE-Monthly-Report (output,
004700*                        Report Writer).
004800*
004900*    Error messages used.
005000*                        DE031 Summary work file not found - run DE020
005100*                              first.
005200*                        DE032 Config file not found.
005300*
005400* Changes:
005500* 22/06/89 vbc - Created for the DE meter-cost batch, follows on from
005600*                DE020 same as PYRGSTR follows the PY costing run.
005700* 05/08/91 kjp -    .02 Histogram bin search widened from 10 to 20
005800*                       bins, one bin was not enough resolution once
005900*                       negative-price hours became common.
006000* 14/02/96 vbc -    .03 Weighted average price divisor guarded against
006100*                       zero (a run with no consumption at all used to
006200*                       abend on the divide).
006300* 09/12/98 vbc - Y2K.04 Config date fields confirmed CCYY-MM-DD end to
006400*                       end, DEDATE call unaffected.
006500* 08/03/10 vbc -    .05 Migration to Open Cobol / GnuCobol.
006600* 16/04/24 vbc          Copyright notice update superseding all
006700-                       previous notices.
006800* 20/03/26 vbc - 1.1.00 Picked back up for DE - re-pointed at the new
006900-                       DE-prefixed copybooks and DEDATE, no logic
007000-                       change.
007100* 22/03/26 vbc -    .01 Added the battery-side weighted average prices
007200-                       and total-simulated figures once DE020 started
007300-                       carrying Sum-Tot-Sim-Cons/Prod forward.
007400*
007500*************************************************************
007600* Copyright Notice.
007700* ****************
007800* These files and programs are part of the Applewood Computers
007900* Accounting System and is Copyright (c) Vincent B Coen.
008000* 1976-2026 and later.  Distributed under the GNU General Public
008100* License, see file COPYING for details.
008200*************************************************************
008300*
008400 ENVIRONMENT             DIVISION.
008500*================================
008600 CONFIGURATION           SECTION.
008700 SPECIAL-NAMES.
008800     C01                    IS TOP-OF-FORM
008900     UPSI-0 ON  STATUS      IS DE-TRACE-ON
009000            OFF STATUS      IS DE-TRACE-OFF
009100     CLASS DE-YESNO-CLASS   IS "Y" "N".
009200*
009300 INPUT-OUTPUT            SECTION.
009400 FILE-CONTROL.
009500     SELECT   DE-CONFIG-FILE
009600              ASSIGN       TO DECFG01
009700              ORGANIZATION IS LINE SEQUENTIAL
009800              STATUS       IS WS-Config-Status.
009900*
010000     SELECT   DE-DETAIL-FILE
010100              ASSIGN       TO DEDETL01
010200              ORGANIZATION IS LINE SEQUENTIAL
010300              STATUS       IS WS-Detail-Status.
010400*
010500     SELECT   DE-MONTHLY-WORK
010600              ASSIGN       TO DEMTHWK
010700              ORGANIZATION IS LINE SEQUENTIAL
010800              STATUS       IS WS-Month-Wk-Status.
010900*
011000     SELECT   DE-SUMMARY-WORK
011100              ASSIGN       TO DESUMWK
011200              ORGANIZATION IS LINE SEQUENTIAL
011300              STATUS       IS WS-Summary-Wk-Status.
011400*
011500     SELECT   DE-SUMMARY-REPORT
011600              ASSIGN       TO DESUMRPT
011700              ORGANIZATION IS LINE SEQUENTIAL
011800              STATUS       IS WS-Summary-Rpt-Status.
011900*
012000     SELECT   DE-MONTHLY-REPORT
012100              ASSIGN       TO DEMTHRPT
012200              ORGANIZATION IS LINE SEQUENTIAL
012300              STATUS       IS WS-Month-Rpt-Status.
012400*
012500 DATA                    DIVISION.
012600*================================
012700 FILE                    SECTION.
012800*-----------------------
012900 FD  DE-CONFIG-FILE.
013000 01  DE-CFG-LINE-RECORD          PIC X(80).
013100*
013200 FD  DE-DETAIL-FILE.
013300 COPY "wsdedet.cob".
013400*
013500 FD  DE-MONTHLY-WORK.
013600 COPY "wsdemth.cob".
013700*
013800 FD  DE-SUMMARY-WORK.
013900 COPY "wsdesum.cob".
014000*
014100 FD  DE-SUMMARY-REPORT.
014200 01  DE-SUMMARY-PRINT-LINE        PIC X(80).
014300*
014400 FD  DE-MONTHLY-REPORT
014500     REPORT IS Monthly-Report.
014600*
014700 WORKING-STORAGE         SECTION.
014800*-----------------------
014900 77  PROG-NAME               PIC X(17) VALUE "DE030   (1.1.01)".
015000*
015100 01  WS-File-Statuses.
015200     03  WS-Config-Status        PIC XX  VALUE ZERO.
015300     03  WS-Detail-Status        PIC XX  VALUE ZERO.
015400     03  WS-Month-Wk-Status      PIC XX  VALUE ZERO.
015500     03  WS-Summary-Wk-Status    PIC XX  VALUE ZERO.
015600     03  WS-Summary-Rpt-Status   PIC XX  VALUE ZERO.
015700     03  WS-Month-Rpt-Status     PIC XX  VALUE ZERO.
015800     03  FILLER                  PIC X(4).
015900*
016000 01  WS-Error-Messages.
016100     03  DE031  PIC X(46) VALUE
016200         "DE031 Summary work file not found, run DE020".
016300     03  DE032  PIC X(28) VALUE
016400         "DE032 Config file not found".
016500     03  FILLER PIC X(4).
016600*
016700*  Config values captured while echoing the parameter file - only
016800*  the three DE030 actually needs arithmetic on, everything else on
016900*  the file is echoed verbatim without being parsed at all.
017000*
017100 01  WS-Cfg-Dates.
017200     03  WS-Cfg-Start-Date       PIC X(10).
017300     03  WS-Cfg-End-Date         PIC X(10).
017400 01  WS-Cfg-Dates-Table REDEFINES WS-Cfg-Dates.
017500     03  WS-Cfg-Date-Entry       PIC X(10) OCCURS 2.
017600*
017700 01  WS-Cfg-Batt-Price           PIC 9(5)V9(2) VALUE ZERO.
017800*
017900 01  WS-Cfg-Parse-Fields.
018000     03  WS-Cfg-Keyword          PIC X(30).
018100     03  WS-Cfg-Raw-Value        PIC X(40).
018200     03  WS-Cfg-Int-Raw          PIC X(7).
018300     03  WS-Cfg-Frac-Raw         PIC X(5).
018400     03  WS-Cfg-Int-Text         PIC X(7)  JUSTIFIED RIGHT.
018500     03  FILLER                  PIC X(4).
018600*
018700 01  WS-Cfg-Combined             VALUE ZERO.
018800     03  WS-Cfg-Int-Part         PIC 9(7).
018900     03  WS-Cfg-Frac-Part        PIC 9(5).
019000     03  FILLER                  PIC X(4).
019100 01  WS-Cfg-Numeric REDEFINES WS-Cfg-Combined
019200                             PIC 9(7)V9(5).
019300*
019400*  Weighted-price accumulators - money kept zoned Display per house
019500*  convention, not packed.  The -R redefines gives a 4-entry table
019600*  view so 3000-Write-Summary can divide all four the same way
019700*  instead of four separate lumps of COMPUTE.
019800*
019900 01  WS-Weighted-Sums            VALUE ZERO.
020000     03  WS-Sum-Cons-Weighted    PIC S9(9)V9(5).
020100     03  WS-Sum-Prod-Weighted    PIC S9(9)V9(5).
020200     03  WS-Sum-Sim-Cons-Weighted PIC S9(9)V9(5).
020300     03  WS-Sum-Sim-Prod-Weighted PIC S9(9)V9(5).
020400     03  FILLER                  PIC X(4).
020500 01  WS-Weighted-Sums-R REDEFINES WS-Weighted-Sums.
020600     03  WS-Weighted-Sum-Entry   PIC S9(9)V9(5) OCCURS 4.
020700     03  FILLER                  PIC X(4).
020800*
020900 01  WS-Weighted-Avg-Prices      VALUE ZERO.
021000     03  WS-Wavg-Price-Cons      PIC S9(2)V9(4).
021100     03  WS-Wavg-Price-Prod      PIC S9(2)V9(4).
021200     03  WS-Wavg-Bat-Price-Cons  PIC S9(2)V9(4).
021300     03  WS-Wavg-Bat-Price-Prod  PIC S9(2)V9(4).
021400     03  FILLER                  PIC X(4).
021500*
021600 01  WS-Payback-Fields           VALUE ZERO.
021700     03  WS-Final-Cost-No-Batt   PIC S9(9)V9(4).
021800     03  WS-Final-Cost-Batt      PIC S9(9)V9(4).
021900     03  WS-Period-Years         PIC S9(3)V9(4).
022000     03  WS-Annual-Savings       PIC S9(9)V9(4).
022100     03  WS-Payback-Years        PIC 9(5)V9(2).
022200     03  WS-Payback-Sw           PIC X.
022300         88  WS-Payback-Reachable        VALUE "Y".
022400     03  FILLER                  PIC X(4).
022500*
022600 01  WS-Dat-Days-Between         PIC S9(8) COMP VALUE ZERO.
022700*
022800*  Histogram working area - min/max scan on pass 1 (5000-Write-
022900*  Hourly), bins built on pass 2 (6000-Build-Histogram) once the
023000*  bounds are known.
023100*
023200 01  WS-Hst-Fields               VALUE ZERO.
023300     03  WS-Hst-Min-Price        PIC S9(2)V9(5).
023400     03  WS-Hst-Max-Price        PIC S9(2)V9(5).
023500     03  WS-Hst-Bin-Size         PIC S9(2)V9(5).
023600     03  FILLER                  PIC X(4).
023700*
023800*  Full 5-decimal bin bounds kept apart from the copybook's 2-decimal
023900*  DE-Hst-Bin-Low/High (which only need to be tidy on the printed
024000*  report) - the bin test itself has to run against the same
024100*  precision the hourly prices carry or a price landing in the last
024200*  two decimal places of a bin edge gets counted in the wrong bin.
024300 01  WS-Hst-Bin-Bounds           VALUE ZERO.
024400     03  WS-Hst-Bound            OCCURS 20 TIMES.
024500         05  WS-Hst-Bnd-Low      PIC S9(2)V9(5).
024600         05  WS-Hst-Bnd-High     PIC S9(2)V9(5).
024700*
024800 COPY "wsdehst.cob".
024900*
025000 01  WS-Counters.
025100     03  WS-Detail-Rec-Cnt       PIC 9(5) COMP VALUE ZERO.
025200     03  WS-Month-Rec-Cnt        PIC 9(5) COMP VALUE ZERO.
025300     03  WS-Hst-Sub              PIC 99   COMP VALUE ZERO.
025400     03  FILLER                  PIC X(4).
025500*
025600 01  WS-Eof-Switches.
025700     03  WS-Eof-Detail-Sw        PIC X.
025800         88  WS-Eof-Detail              VALUE "Y".
025900     03  WS-Eof-Month-Sw         PIC X.
026000         88  WS-Eof-Month               VALUE "Y".
026100     03  WS-Bin-Found-Sw         PIC X.
026200         88  WS-Bin-Found               VALUE "Y".
026300     03  FILLER                  PIC X(2).
026400*
026500*  Print line building areas for the plain (non-RW) sections.
026600*
026700 01  WS-Print-Line                PIC X(80) VALUE SPACES.
026800*
026900 01  WS-Print-Money               PIC -Z(7)9.99.
027000 01  WS-Print-Price               PIC -Z9.9999.
027100 01  WS-Print-Kwh                 PIC Z(6)9.999.
027200 01  WS-Print-Cycles              PIC Z(6)9.
027300 01  WS-Print-Payback             PIC Z(4)9.99.
027400 01  WS-Prt-Label-Parm            PIC X(24) VALUE SPACES.
027500*
027600 01  WS-Print-Hourly-Line.
027700     03  FILLER                   PIC X(1)  VALUE SPACE.
027800     03  PHR-Hour-Ts              PIC X(13).
027900     03  FILLER                   PIC X(1)  VALUE SPACE.
028000     03  PHR-Prod-Kwh             PIC ZZZZ9.999.
028100     03  FILLER                   PIC X(1)  VALUE SPACE.
028200     03  PHR-Adj-Prod-Kwh         PIC ZZZZ9.999.
028300     03  FILLER                   PIC X(1)  VALUE SPACE.
028400     03  PHR-Cons-Kwh             PIC ZZZZ9.999.
028500     03  FILLER                   PIC X(1)  VALUE SPACE.
028600     03  PHR-Price-Cons           PIC -Z9.9999.
028700     03  FILLER                   PIC X(1)  VALUE SPACE.
028800     03  PHR-Price-Prod           PIC -Z9.9999.
028900     03  FILLER                   PIC X(1)  VALUE SPACE.
029000     03  PHR-Net-Cost             PIC -ZZZZ9.99.
029100     03  FILLER                   PIC X(1)  VALUE SPACE.
029200     03  PHR-Sim-Cons             PIC ZZZZ9.999.
029300     03  FILLER                   PIC X(1)  VALUE SPACE.
029400     03  PHR-Sim-Prod             PIC ZZZZ9.999.
029500     03  FILLER                   PIC X(1)  VALUE SPACE.
029600     03  PHR-Bat-Net              PIC -ZZZZ9.99.
029700     03  FILLER                   PIC X(1)  VALUE SPACE.
029800     03  PHR-Cons-Flag            PIC X.
029900     03  FILLER                   PIC X(1)  VALUE SPACE.
030000     03  PHR-Prod-Flag            PIC X.
030100*
030200 01  WS-Print-Hist-Line.
030300     03  FILLER                   PIC X(2)  VALUE SPACES.
030400     03  PHS-Cons-Low             PIC -Z9.99.
030500     03  FILLER                   PIC X(3)  VALUE " - ".
030600     03  PHS-Cons-High            PIC -Z9.99.
030700     03  FILLER                   PIC X(3)  VALUE SPACES.
030800     03  PHS-Cons-Count           PIC ZZZZ9.
030900     03  FILLER                   PIC X(6)  VALUE SPACES.
031000     03  PHS-Prod-Low             PIC -Z9.99.
031100     03  FILLER                   PIC X(3)  VALUE " - ".
031200     03  PHS-Prod-High            PIC -Z9.99.
031300     03  FILLER                   PIC X(3)  VALUE SPACES.
031400     03  PHS-Prod-Count           PIC ZZZZ9.
031500*
031600 LINKAGE                 SECTION.
031700*-----------------------
031800 COPY "wsdedat.cob".
031900*
032000 REPORT                  SECTION.
032100*-----------------------
032200 RD  Monthly-Report
032300     CONTROL      FINAL
032400     PAGE LIMIT   60
032500     HEADING      1
032600     FIRST DETAIL 5
032700     LAST DETAIL  56.
032800*
032900 01  Mth-Rpt-Head           TYPE PAGE HEADING.
033000     03  LINE 1.
033100         05  COL  1     PIC X(17)  SOURCE PROG-NAME.
033200         05  COL 30     PIC X(30)  VALUE
033300             "DE Settlement - Monthly Report".
033400     03  LINE 3.
033500         05  COL  1                VALUE "Month  ".
033600         05  COL  9                VALUE "Costs".
033700         05  COL 20                VALUE "Income".
033800         05  COL 31                VALUE "Cons-Kwh".
033900         05  COL 42                VALUE "Prod-Kwh".
034000         05  COL 53                VALUE "Bat-Costs".
034100         05  COL 65                VALUE "Bat-Income".
034200     03  LINE 4.
034300         05  COL 53                VALUE "Fix-Sup".
034400         05  COL 62                VALUE "Transp".
034500         05  COL 70                VALUE "Tax-Comp".
034600         05  COL 79                VALUE "Net".
034700*
034800 01  Mth-Rpt-Detail       TYPE DETAIL.
034900     03  LINE + 1.
035000         05  COL  1     PIC X(7)        SOURCE Mth-Month-Key.
035100         05  COL  9     PIC -ZZZZ9.99   SOURCE Mth-Costs.
035200         05  COL 20     PIC -ZZZZ9.99   SOURCE Mth-Income.
035300         05  COL 31     PIC ZZZZZ9.999  SOURCE Mth-Cons-Kwh.
035400         05  COL 42     PIC ZZZZZ9.999  SOURCE Mth-Prod-Kwh.
035500         05  COL 53     PIC -ZZZZ9.99   SOURCE Mth-Bat-Costs.
035600         05  COL 65     PIC -ZZZZ9.99   SOURCE Mth-Bat-Income.
035700     03  LINE + 1.
035800         05  COL 53     PIC ZZZ9.99     SOURCE Mth-Fixed-Supply.
035900         05  COL 62     PIC ZZZ9.99     SOURCE Mth-Transport.
036000         05  COL 70     PIC -ZZ9.99     SOURCE Mth-Tax-Comp.
036100         05  COL 79     PIC -ZZZZ9.99   SOURCE Mth-Net.
036200*
036300 01  type control Footing Final line plus 2.
036400     03  COL  1  PIC X(28) VALUE "Total - Months Reported :".
036500     03  COL 29  PIC ZZZ9  SOURCE WS-Month-Rec-Cnt.
036600*
036700 PROCEDURE               DIVISION.
036800*========================================================
036900*
037000 1000-DRIVE-REPORTS.
037100*
037200*    Entry point.  Order below is the order sections must land
037300*    in DE-SUMMARY-REPORT - settings, summary, hourly, prices.  The
037400*    monthly report is a separate file so its order relative to the
037500*    others does not matter, but it is run in the middle to keep
037600*    this paragraph reading top to bottom the same as the printed
037700*    pack.
037800*
037900     PERFORM  7000-SCAN-DETAIL-STATS  THRU 7000-EXIT.
038000     OPEN     OUTPUT DE-SUMMARY-REPORT.
038100     PERFORM  2000-WRITE-SETTINGS-ECHO THRU 2000-EXIT.
038200     PERFORM  3000-WRITE-SUMMARY       THRU 3000-EXIT.
038300     PERFORM  4000-WRITE-MONTHLY       THRU 4000-EXIT.
038400     PERFORM  5000-WRITE-HOURLY        THRU 5000-EXIT.
038500     PERFORM  6000-BUILD-HISTOGRAM     THRU 6000-EXIT.
038600     PERFORM  6500-WRITE-HISTOGRAM     THRU 6500-EXIT.
038700     CLOSE    DE-SUMMARY-REPORT.
038800*
038900 1000-EXIT.
039000     STOP     RUN.
039100*
039200 2000-WRITE-SETTINGS-ECHO SECTION.
039300*****************************************
039400*
039500*    Echoes every non-blank, non-comment line of the parameter file
039600*    verbatim (excluding nothing - DE has no data-source connection
039700*    settings to withhold, unlike the PY parameter file's terminal
039800*    and print-spool entries).  Also lifts Start-Date, End-Date and
039900*    Battery-Price off the same pass, since those three feed the
040000*    payback-period figure lower down the report.
040100*
040200     OPEN     INPUT DE-CONFIG-FILE.
040300     IF       WS-Config-Status NOT = "00"
040400              DISPLAY DE032
040500              GO TO 2000-EXIT.
040600*
040700     MOVE     SPACES TO WS-Print-Line.
040800     MOVE     "Run Parameters" TO WS-Print-Line (1:14).
040900     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
041000*
041100     PERFORM  2010-READ-CFG-LINE THRU 2010-EXIT
041200         UNTIL WS-Config-Status NOT = "00".
041300     CLOSE    DE-CONFIG-FILE.
041400*
041500 2000-EXIT.
041600     EXIT     SECTION.
041700*
041800 2010-READ-CFG-LINE                       SECTION.
041900*****************************************************
042000     READ     DE-CONFIG-FILE
042100         AT END MOVE "10" TO WS-Config-Status
042200                GO TO 2010-EXIT.
042300     IF       DE-CFG-LINE-RECORD (1:1) = "*" OR
042400              DE-CFG-LINE-RECORD = SPACES
042500              GO TO 2010-EXIT.
042600*
042700     MOVE     SPACES TO WS-Print-Line.
042800     MOVE     "  " TO WS-Print-Line (1:2).
042900     MOVE     DE-CFG-LINE-RECORD (1:76) TO WS-Print-Line (3:76).
043000     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
043100*
043200     UNSTRING  DE-CFG-LINE-RECORD DELIMITED BY "="
043300               INTO WS-Cfg-Keyword WS-Cfg-Raw-Value.
043400     EVALUATE TRUE
043500         WHEN WS-Cfg-Keyword (1:10) = "START-DATE"
043600              MOVE WS-Cfg-Raw-Value (1:10) TO WS-Cfg-Start-Date
043700         WHEN WS-Cfg-Keyword (1:8)  = "END-DATE"
043800              MOVE WS-Cfg-Raw-Value (1:10) TO WS-Cfg-End-Date
043900         WHEN WS-Cfg-Keyword (1:13) = "BATTERY-PRICE"
044000              PERFORM 2020-PARSE-BATT-PRICE THRU 2020-EXIT
044100         WHEN OTHER
044200              CONTINUE
044300     END-EVALUATE.
044400*
044500 2010-EXIT.
044600     EXIT     SECTION.
044700*
044800 2020-PARSE-BATT-PRICE                    SECTION.
044900*****************************************************
045000*    Cut-down version of DE020's 1090-Parse-Cfg-Value - Battery-
045100*    Price is the only unsigned decimal DE030 needs off the config
045200*    file, so the sign-handling half of DE020's routine is left out.
045300*
045400     MOVE     ZERO TO WS-Cfg-Combined.
045500     MOVE     SPACES TO WS-Cfg-Int-Raw WS-Cfg-Frac-Raw.
045600     UNSTRING  WS-Cfg-Raw-Value DELIMITED BY "."
045700               INTO WS-Cfg-Int-Raw WS-Cfg-Frac-Raw.
045800     MOVE     WS-Cfg-Int-Raw  TO WS-Cfg-Int-Text.
045900     INSPECT  WS-Cfg-Int-Text  REPLACING LEADING SPACE BY "0".
046000     INSPECT  WS-Cfg-Frac-Raw  REPLACING ALL SPACE BY "0".
046100     MOVE     WS-Cfg-Int-Text  TO WS-Cfg-Int-Part.
046200     MOVE     WS-Cfg-Frac-Raw  TO WS-Cfg-Frac-Part.
046300     MOVE     WS-Cfg-Numeric   TO WS-Cfg-Batt-Price.
046400*
046500 2020-EXIT.
046600     EXIT     SECTION.
046700*
046800 3000-WRITE-SUMMARY SECTION.
046900*****************************************
047000*
047100*    Without-battery and with-battery blocks, stacked - see Remarks
047200*    banner.  Sum- fields come straight off the one-record summary
047300*    work file DE020 leaves behind; weighted averages and the
047400*    battery-side totals were already worked out by
047500*    7000-Scan-Detail-Stats before this section started printing.
047600*
047700     OPEN     INPUT DE-SUMMARY-WORK.
047800     IF       WS-Summary-Wk-Status NOT = "00"
047900              DISPLAY DE031
048000              GO TO 3000-EXIT.
048100     READ     DE-SUMMARY-WORK.
048200     CLOSE    DE-SUMMARY-WORK.
048300*
048400     COMPUTE  WS-Final-Cost-No-Batt ROUNDED =
048500              SUM-TOTAL-COSTS - SUM-TOTAL-INCOME.
048600     COMPUTE  WS-Final-Cost-Batt ROUNDED =
048700              SUM-BATTERY-COSTS - SUM-BATTERY-INCOME.
048800*
048900     PERFORM  3900-CALC-PAYBACK THRU 3900-EXIT.
049000*
049100     MOVE     SPACES TO WS-Print-Line.
049200     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
049300     MOVE     "Summary - Without Battery" TO WS-Print-Line (1:26).
049400     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
049500*
049600     MOVE     SUM-TOTAL-COSTS      TO WS-Print-Money.
049700     MOVE     "Total Costs"        TO WS-Prt-Label-Parm.
049800     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
049900     MOVE     SUM-TOTAL-INCOME     TO WS-Print-Money.
050000     MOVE     "Total Income"       TO WS-Prt-Label-Parm.
050100     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
050200     MOVE     WS-Final-Cost-No-Batt TO WS-Print-Money.
050300     MOVE     "Final Annual Cost"  TO WS-Prt-Label-Parm.
050400     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
050500     MOVE     SUM-TOTAL-CONS-KWH   TO WS-Print-Kwh.
050600     MOVE     "Total Consumption Kwh" TO WS-Prt-Label-Parm.
050700     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
050800     MOVE     SUM-TOTAL-PROD-KWH   TO WS-Print-Kwh.
050900     MOVE     "Total Production Kwh"  TO WS-Prt-Label-Parm.
051000     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
051100     MOVE     WS-Wavg-Price-Cons   TO WS-Print-Price.
051200     MOVE     "Wavg Consumption Price" TO WS-Prt-Label-Parm.
051300     PERFORM  3300-PUT-LABEL-PRICE THRU 3300-EXIT.
051400     MOVE     WS-Wavg-Price-Prod   TO WS-Print-Price.
051500     MOVE     "Wavg Production Price"  TO WS-Prt-Label-Parm.
051600     PERFORM  3300-PUT-LABEL-PRICE THRU 3300-EXIT.
051700*
051800     MOVE     SPACES TO WS-Print-Line.
051900     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
052000     MOVE     "Summary - With Battery" TO WS-Print-Line (1:23).
052100     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
052200*
052300     MOVE     SUM-BATTERY-COSTS    TO WS-Print-Money.
052400     MOVE     "Total Costs"        TO WS-Prt-Label-Parm.
052500     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
052600     MOVE     SUM-BATTERY-INCOME   TO WS-Print-Money.
052700     MOVE     "Total Income"       TO WS-Prt-Label-Parm.
052800     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
052900     MOVE     WS-Final-Cost-Batt   TO WS-Print-Money.
053000     MOVE     "Final Annual Cost"  TO WS-Prt-Label-Parm.
053100     PERFORM  3100-PUT-LABEL-VALUE THRU 3100-EXIT.
053200     MOVE     SUM-TOT-SIM-CONS-KWH TO WS-Print-Kwh.
053300     MOVE     "Total Consumption Kwh" TO WS-Prt-Label-Parm.
053400     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
053500     MOVE     SUM-TOT-SIM-PROD-KWH TO WS-Print-Kwh.
053600     MOVE     "Total Production Kwh"  TO WS-Prt-Label-Parm.
053700     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
053800     MOVE     WS-Wavg-Bat-Price-Cons TO WS-Print-Price.
053900     MOVE     "Wavg Consumption Price" TO WS-Prt-Label-Parm.
054000     PERFORM  3300-PUT-LABEL-PRICE THRU 3300-EXIT.
054100     MOVE     WS-Wavg-Bat-Price-Prod TO WS-Print-Price.
054200     MOVE     "Wavg Production Price"  TO WS-Prt-Label-Parm.
054300     PERFORM  3300-PUT-LABEL-PRICE THRU 3300-EXIT.
054400     MOVE     SUM-TOTAL-ENERGY-LOSS TO WS-Print-Kwh.
054500     MOVE     "Total Energy Loss Kwh" TO WS-Prt-Label-Parm.
054600     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
054700     MOVE     SUM-TOTAL-CHARGED    TO WS-Print-Kwh.
054800     MOVE     "Total Kwh Charged"     TO WS-Prt-Label-Parm.
054900     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
055000     MOVE     SUM-TOTAL-DISCHARGED TO WS-Print-Kwh.
055100     MOVE     "Total Kwh Discharged"  TO WS-Prt-Label-Parm.
055200     PERFORM  3200-PUT-LABEL-KWH   THRU 3200-EXIT.
055300     MOVE     SPACES TO WS-Print-Line.
055400     MOVE     "Charge Cycles"      TO WS-Print-Line (3:24).
055500     MOVE     SUM-CHARGE-CYCLES    TO WS-Print-Cycles.
055600     MOVE     WS-Print-Cycles      TO WS-Print-Line (28:7).
055700     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
055800*
055900     MOVE     SPACES TO WS-Print-Line.
056000     IF       WS-Payback-Reachable
056100              MOVE WS-Payback-Years TO WS-Print-Payback
056200              STRING "  Payback Period (Years)   " DELIMITED SIZE
056300                     WS-Print-Payback DELIMITED SIZE
056400                     INTO WS-Print-Line
056500     ELSE
056600              MOVE "  Payback Period (Years)   INF (not reachable)"
056700                   TO WS-Print-Line
056800     END-IF.
056900     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
057000*
057100 3000-EXIT.
057200     EXIT     SECTION.
057300*
057400 3100-PUT-LABEL-VALUE                     SECTION.
057500*****************************************************
057600     MOVE     SPACES TO WS-Print-Line.
057700     MOVE     WS-Prt-Label-Parm TO WS-Print-Line (3:24).
057800     MOVE     WS-Print-Money    TO WS-Print-Line (28:11).
057900     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
058000 3100-EXIT.
058100     EXIT     SECTION.
058200*
058300 3200-PUT-LABEL-KWH                       SECTION.
058400*****************************************************
058500     MOVE     SPACES TO WS-Print-Line.
058600     MOVE     WS-Prt-Label-Parm TO WS-Print-Line (3:24).
058700     MOVE     WS-Print-Kwh      TO WS-Print-Line (28:11).
058800     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
058900 3200-EXIT.
059000     EXIT     SECTION.
059100*
059200 3300-PUT-LABEL-PRICE                     SECTION.
059300*****************************************************
059400     MOVE     SPACES TO WS-Print-Line.
059500     MOVE     WS-Prt-Label-Parm TO WS-Print-Line (3:24).
059600     MOVE     WS-Print-Price    TO WS-Print-Line (28:8).
059700     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
059800 3300-EXIT.
059900     EXIT     SECTION.
060000*
060100 3900-CALC-PAYBACK                        SECTION.
060200*****************************************************
060300*    Period-years and annual-savings drive the payback figure.
060400*    DEDATE hands back whole days between the two run dates.
060500*
060600     MOVE     WS-Cfg-Start-Date TO DE-DAT-DATE-1.
060700     MOVE     WS-Cfg-End-Date   TO DE-DAT-DATE-2.
060800     CALL     "DEDATE" USING DE-DAT-PARMS.
060900     MOVE     DE-DAT-DAYS-BETWEEN TO WS-Dat-Days-Between.
061000*
061100     IF       WS-Dat-Days-Between NOT > ZERO
061200              MOVE ZERO TO WS-Period-Years
061300              MOVE "N"  TO WS-Payback-Sw
061400              GO TO 3900-EXIT.
061500*
061600     COMPUTE  WS-Period-Years ROUNDED =
061700              WS-Dat-Days-Between / 365.
061800     COMPUTE  WS-Annual-Savings ROUNDED =
061900              (WS-Final-Cost-No-Batt - WS-Final-Cost-Batt)
062000              / WS-Period-Years.
062100*
062200     IF       WS-Annual-Savings > ZERO
062300              COMPUTE WS-Payback-Years ROUNDED =
062400                      WS-Cfg-Batt-Price / WS-Annual-Savings
062500              MOVE "Y" TO WS-Payback-Sw
062600     ELSE
062700              MOVE 99999.99 TO WS-Payback-Years
062800              MOVE "N"       TO WS-Payback-Sw
062900     END-IF.
063000*
063100 3900-EXIT.
063200     EXIT     SECTION.
063300*
063400 4000-WRITE-MONTHLY SECTION.
063500*****************************************
063600*
063700*    Straight Report Writer pass over DE-Monthly-Work, in the file's
063800*    own (first-seen chronological) order - no sort, no control
063900*    breaks needed beyond Control Final since one work record is
064000*    already one report line pair.
064100*
064200     OPEN     INPUT DE-MONTHLY-WORK.
064300     IF       WS-Month-Wk-Status NOT = "00"
064400              GO TO 4000-EXIT.
064500     OPEN     OUTPUT DE-MONTHLY-REPORT.
064600     INITIATE Monthly-Report.
064700     MOVE     "N" TO WS-Eof-Month-Sw.
064800     PERFORM  4010-READ-MONTH THRU 4010-EXIT.
064900     PERFORM  4020-GENERATE-ONE-MONTH THRU 4020-EXIT
065000              UNTIL WS-Eof-Month.
065100     TERMINATE Monthly-Report.
065200     CLOSE    DE-MONTHLY-WORK
065300              DE-MONTHLY-REPORT.
065400*
065500 4000-EXIT.
065600     EXIT     SECTION.
065700*
065800 4010-READ-MONTH                          SECTION.
065900*****************************************************
066000     READ     DE-MONTHLY-WORK
066100         AT END MOVE "Y" TO WS-Eof-Month-Sw.
066200 4010-EXIT.
066300     EXIT     SECTION.
066400*
066500 4020-GENERATE-ONE-MONTH                  SECTION.
066600*****************************************************
066700     ADD      1 TO WS-Month-Rec-Cnt.
066800     GENERATE Mth-Rpt-Detail.
066900     PERFORM  4010-READ-MONTH THRU 4010-EXIT.
067000 4020-EXIT.
067100     EXIT     SECTION.
067200*
067300 5000-WRITE-HOURLY SECTION.
067400*****************************************
067500*
067600*    Pass 2 over the hourly-detail work file (pass 1 was
067700*    7000-Scan-Detail-Stats).  Straight print, one line per record,
067800*    same field order the SUMMARY block above was built from.
067900*
068000     OPEN     INPUT DE-DETAIL-FILE.
068100     IF       WS-Detail-Status NOT = "00"
068200              GO TO 5000-EXIT.
068300*
068400     MOVE     SPACES TO WS-Print-Line.
068500     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
068600     MOVE     "Hourly Detail" TO WS-Print-Line (1:13).
068700     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
068800*
068900     MOVE     "N" TO WS-Eof-Detail-Sw.
069000     PERFORM  5010-READ-DETAIL THRU 5010-EXIT.
069100     PERFORM  5015-PROCESS-ONE-HOURLY THRU 5015-EXIT
069200              UNTIL WS-Eof-Detail.
069300     CLOSE    DE-DETAIL-FILE.
069400*
069500 5000-EXIT.
069600     EXIT     SECTION.
069700*
069800 5010-READ-DETAIL                         SECTION.
069900*****************************************************
070000     READ     DE-DETAIL-FILE
070100         AT END MOVE "Y" TO WS-Eof-Detail-Sw.
070200 5010-EXIT.
070300     EXIT     SECTION.
070400*
070500 5015-PROCESS-ONE-HOURLY                  SECTION.
070600*****************************************************
070700     PERFORM  5020-PUT-HOURLY-LINE THRU 5020-EXIT.
070800     PERFORM  5010-READ-DETAIL     THRU 5010-EXIT.
070900 5015-EXIT.
071000     EXIT     SECTION.
071100*
071200 5020-PUT-HOURLY-LINE                     SECTION.
071300*****************************************************
071400     MOVE     SPACES         TO WS-Print-Hourly-Line.
071500     MOVE     Det-Hour-Ts    TO PHR-Hour-Ts.
071600     MOVE     Det-Prod-Kwh   TO PHR-Prod-Kwh.
071700     MOVE     Det-Adj-Prod-Kwh TO PHR-Adj-Prod-Kwh.
071800     MOVE     Det-Cons-Kwh   TO PHR-Cons-Kwh.
071900     MOVE     Det-Price-Cons TO PHR-Price-Cons.
072000     MOVE     Det-Price-Prod TO PHR-Price-Prod.
072100     MOVE     Det-Net-Cost-Income TO PHR-Net-Cost.
072200     MOVE     Det-Sim-Cons-Kwh TO PHR-Sim-Cons.
072300     MOVE     Det-Sim-Prod-Kwh TO PHR-Sim-Prod.
072400     MOVE     Det-Bat-Net    TO PHR-Bat-Net.
072500     MOVE     Det-Cons-Adj-Flag TO PHR-Cons-Flag.
072600     MOVE     Det-Prod-Adj-Flag TO PHR-Prod-Flag.
072700     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Hourly-Line.
072800 5020-EXIT.
072900     EXIT     SECTION.
073000*
073100 6000-BUILD-HISTOGRAM SECTION.
073200*****************************************
073300*
073400*    Pass 3 over the hourly-detail work file.  Min/max of the pooled
073500*    price-cons/price-prod values was already found in
073600*    7000-Scan-Detail-Stats; here the 20 bins are worked out from
073700*    those bounds and each hour's two prices is dropped into its bin.
073800*
073900     COMPUTE  WS-Hst-Bin-Size ROUNDED =
074000              (WS-Hst-Max-Price - WS-Hst-Min-Price) / 20.
074100     PERFORM  6005-INIT-ONE-BIN
074200              VARYING WS-Hst-Sub FROM 1 BY 1
074300              UNTIL   WS-Hst-Sub > 20.
074400*
074500     OPEN     INPUT DE-DETAIL-FILE.
074600     IF       WS-Detail-Status NOT = "00"
074700              GO TO 6000-EXIT.
074800     MOVE     "N" TO WS-Eof-Detail-Sw.
074900     PERFORM  5010-READ-DETAIL THRU 5010-EXIT.
075000     PERFORM  6015-PROCESS-ONE-BIN-REC THRU 6015-EXIT
075100              UNTIL WS-Eof-Detail.
075200     CLOSE    DE-DETAIL-FILE.
075300*
075400 6000-EXIT.
075500     EXIT     SECTION.
075600*
075700 6005-INIT-ONE-BIN                        SECTION.
075800*****************************************************
075900     COMPUTE  WS-Hst-Bnd-Low (WS-Hst-Sub) =
076000              WS-Hst-Min-Price +
076100              ((WS-Hst-Sub - 1) * WS-Hst-Bin-Size).
076200     COMPUTE  WS-Hst-Bnd-High (WS-Hst-Sub) =
076300              WS-Hst-Min-Price + (WS-Hst-Sub * WS-Hst-Bin-Size).
076400     MOVE     WS-Hst-Bnd-Low  (WS-Hst-Sub)
076500                                       TO DE-Hst-Bin-Low  (WS-Hst-Sub).
076600     MOVE     WS-Hst-Bnd-High (WS-Hst-Sub)
076700                                       TO DE-Hst-Bin-High (WS-Hst-Sub).
076800     MOVE     ZERO TO DE-Hst-Cons-Count (WS-Hst-Sub)
076900                       DE-Hst-Prod-Count (WS-Hst-Sub).
077000 6005-EXIT.
077100     EXIT     SECTION.
077200*
077300 6015-PROCESS-ONE-BIN-REC                 SECTION.
077400*****************************************************
077500     PERFORM  6010-BIN-ONE-RECORD THRU 6010-EXIT.
077600     PERFORM  5010-READ-DETAIL    THRU 5010-EXIT.
077700 6015-EXIT.
077800     EXIT     SECTION.
077900*
078000 6010-BIN-ONE-RECORD                      SECTION.
078100*****************************************************
078200     MOVE     "N" TO WS-Bin-Found-Sw.
078300     PERFORM  6020-TEST-CONS-BIN
078400              VARYING WS-Hst-Sub FROM 1 BY 1
078500              UNTIL   WS-Hst-Sub > 20 OR WS-Bin-Found.
078600     MOVE     "N" TO WS-Bin-Found-Sw.
078700     PERFORM  6030-TEST-PROD-BIN
078800              VARYING WS-Hst-Sub FROM 1 BY 1
078900              UNTIL   WS-Hst-Sub > 20 OR WS-Bin-Found.
079000 6010-EXIT.
079100     EXIT     SECTION.
079200*
079300 6020-TEST-CONS-BIN                       SECTION.
079400*****************************************************
079500     IF       Det-Price-Cons >= WS-Hst-Bnd-Low (WS-Hst-Sub)
079600              AND
079700              Det-Price-Cons <  WS-Hst-Bnd-High (WS-Hst-Sub)
079800              ADD  1 TO DE-Hst-Cons-Count (WS-Hst-Sub)
079900              MOVE "Y" TO WS-Bin-Found-Sw
080000     END-IF.
080100 6020-EXIT.
080200     EXIT     SECTION.
080300*
080400 6030-TEST-PROD-BIN                       SECTION.
080500*****************************************************
080600     IF       Det-Price-Prod >= WS-Hst-Bnd-Low (WS-Hst-Sub)
080700              AND
080800              Det-Price-Prod <  WS-Hst-Bnd-High (WS-Hst-Sub)
080900              ADD  1 TO DE-Hst-Prod-Count (WS-Hst-Sub)
081000              MOVE "Y" TO WS-Bin-Found-Sw
081100     END-IF.
081200 6030-EXIT.
081300     EXIT     SECTION.
081400*
081500 6500-WRITE-HISTOGRAM SECTION.
081600*****************************************
081700     MOVE     SPACES TO WS-Print-Line.
081800     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
081900     MOVE     "Price Distribution" TO WS-Print-Line (1:18).
082000     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
082100     MOVE     SPACES TO WS-Print-Line.
082200     MOVE     "  Cons Price Range     Hrs      Prod Price Range     Hrs"
082300              TO WS-Print-Line (1:58).
082400     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Line.
082500*
082600     PERFORM  6510-PUT-HIST-LINE
082700              VARYING WS-Hst-Sub FROM 1 BY 1
082800              UNTIL   WS-Hst-Sub > 20.
082900*
083000 6500-EXIT.
083100     EXIT     SECTION.
083200*
083300 6510-PUT-HIST-LINE                       SECTION.
083400*****************************************************
083500     MOVE     SPACES TO WS-Print-Hist-Line.
083600     MOVE     DE-Hst-Bin-Low  (WS-Hst-Sub) TO PHS-Cons-Low.
083700     MOVE     DE-Hst-Bin-High (WS-Hst-Sub) TO PHS-Cons-High.
083800     MOVE     DE-Hst-Cons-Count (WS-Hst-Sub) TO PHS-Cons-Count.
083900     MOVE     DE-Hst-Bin-Low  (WS-Hst-Sub) TO PHS-Prod-Low.
084000     MOVE     DE-Hst-Bin-High (WS-Hst-Sub) TO PHS-Prod-High.
084100     MOVE     DE-Hst-Prod-Count (WS-Hst-Sub) TO PHS-Prod-Count.
084200     WRITE    DE-SUMMARY-PRINT-LINE FROM WS-Print-Hist-Line.
084300 6510-EXIT.
084400     EXIT     SECTION.
084500*
084600 7000-SCAN-DETAIL-STATS SECTION.
084700*****************************************
084800*
084900*    Pass 1 over the hourly-detail work file - weighted-price sums
085000*    (for 3000's averages) and the price min/max (for 6000's bin
085100*    bounds), all in the one read since neither needs the file kept
085200*    in any particular order.
085300*
085400     OPEN     INPUT DE-DETAIL-FILE.
085500     IF       WS-Detail-Status NOT = "00"
085600              GO TO 7000-EXIT.
085700     MOVE     "N" TO WS-Eof-Detail-Sw.
085800     MOVE     ZERO TO WS-Weighted-Sums.
085900     PERFORM  5010-READ-DETAIL THRU 5010-EXIT.
086000     IF       NOT WS-Eof-Detail
086100              MOVE Det-Price-Cons TO WS-Hst-Min-Price
086200                                     WS-Hst-Max-Price
086300     END-IF.
086400     PERFORM  7005-PROCESS-ONE-STAT-REC THRU 7005-EXIT
086500              UNTIL WS-Eof-Detail.
086600     CLOSE    DE-DETAIL-FILE.
086700*
086800     OPEN     INPUT DE-SUMMARY-WORK.
086900     READ     DE-SUMMARY-WORK.
087000     CLOSE    DE-SUMMARY-WORK.
087100     IF       SUM-TOTAL-CONS-KWH > ZERO
087200              COMPUTE WS-Wavg-Price-Cons ROUNDED =
087300                      WS-Sum-Cons-Weighted / SUM-TOTAL-CONS-KWH.
087400     IF       SUM-TOTAL-PROD-KWH > ZERO
087500              COMPUTE WS-Wavg-Price-Prod ROUNDED =
087600                      WS-Sum-Prod-Weighted / SUM-TOTAL-PROD-KWH.
087700     IF       SUM-TOT-SIM-CONS-KWH > ZERO
087800              COMPUTE WS-Wavg-Bat-Price-Cons ROUNDED =
087900                      WS-Sum-Sim-Cons-Weighted / SUM-TOT-SIM-CONS-KWH.
088000     IF       SUM-TOT-SIM-PROD-KWH > ZERO
088100              COMPUTE WS-Wavg-Bat-Price-Prod ROUNDED =
088200                      WS-Sum-Sim-Prod-Weighted / SUM-TOT-SIM-PROD-KWH.
088300*
088400 7000-EXIT.
088500     EXIT     SECTION.
088600*
088700 7005-PROCESS-ONE-STAT-REC                SECTION.
088800*****************************************************
088900     ADD      1 TO WS-Detail-Rec-Cnt.
089000     PERFORM  7010-ACCUM-ONE-RECORD THRU 7010-EXIT.
089100     PERFORM  5010-READ-DETAIL      THRU 5010-EXIT.
089200 7005-EXIT.
089300     EXIT     SECTION.
089400*
089500 7010-ACCUM-ONE-RECORD                    SECTION.
089600*****************************************************
089700     IF       Det-Cons-Kwh > ZERO
089800              COMPUTE WS-Sum-Cons-Weighted ROUNDED =
089900                      WS-Sum-Cons-Weighted +
090000                      (Det-Price-Cons * Det-Cons-Kwh)
090100     END-IF.
090200     IF       Det-Prod-Kwh > ZERO
090300              COMPUTE WS-Sum-Prod-Weighted ROUNDED =
090400                      WS-Sum-Prod-Weighted +
090500                      (Det-Price-Prod * Det-Prod-Kwh)
090600     END-IF.
090700     IF       Det-Sim-Cons-Kwh > ZERO
090800              COMPUTE WS-Sum-Sim-Cons-Weighted ROUNDED =
090900                      WS-Sum-Sim-Cons-Weighted +
091000                      (Det-Price-Cons * Det-Sim-Cons-Kwh)
091100     END-IF.
091200     IF       Det-Sim-Prod-Kwh > ZERO
091300              COMPUTE WS-Sum-Sim-Prod-Weighted ROUNDED =
091400                      WS-Sum-Sim-Prod-Weighted +
091500                      (Det-Price-Prod * Det-Sim-Prod-Kwh)
091600     END-IF.
091700*
091800     IF       Det-Price-Cons < WS-Hst-Min-Price
091900              MOVE Det-Price-Cons TO WS-Hst-Min-Price.
092000     IF       Det-Price-Cons > WS-Hst-Max-Price
092100              MOVE Det-Price-Cons TO WS-Hst-Max-Price.
092200     IF       Det-Price-Prod < WS-Hst-Min-Price
092300              MOVE Det-Price-Prod TO WS-Hst-Min-Price.
092400     IF       Det-Price-Prod > WS-Hst-Max-Price
092500              MOVE Det-Price-Prod TO WS-Hst-Max-Price.
092600*
092700 7010-EXIT.
092800     EXIT     SECTION.
092900*
