000100 IDENTIFICATION          DIVISION.
000200*================================
000300 PROGRAM-ID.             DE040.
000400*
000500*    Author.             V B Coen FBCS, FIDM, FIDPM.
000600*    Installation.       Applewood Computers.
000700 AUTHOR.                 V B COEN.
000800 INSTALLATION.           APPLEWOOD COMPUTERS.
000900 DATE-WRITTEN.           14/07/89.
001000 DATE-COMPILED.
001100 SECURITY.               Copyright (C) 1976-2026 & later,
001200-                        Vincent Bryan Coen.  Distributed
001300-                        under the GNU General Public
001400-                        License.  See file COPYING.
001500*
001600*    Remarks.            DE Hourly Series Comparison Writer.
001700*                        Loads two hourly kWh series through
001800*                        DE010 - the consumption sensor list
001900*                        and the production sensor list off
002000*                        the same parameter file DE020 uses -
002100*                        and merges them on the union of
002200*                        their hour keys, ascending, into a
002300*                        three-column listing.  Meant as a
002400*                        checking tool run on demand rather
002500*                        than part of the nightly DE010/
002600*                        DE020/DE030 chain, for when a site
002700*                        queries why a settled hour's
002800*                        production looks light against what
002900*                        the consumption side saw.
003000*
003100*                        Both DE-Con-Hourly-Table and
003200*                        DE-Prd-Hourly-Table come back from
003300*                        DE010 already sorted ascending on
003400*                        hour key, so the merge is a straight
003500*                        two-pointer balance-line match, no
003600*                        SORT of its own needed.
003700*
003800*    Version.            See Prog-Name In Ws.
003900*    Called Modules.     DE010 (hourly series aggregation,
004000*                        called twice - once per series).
004100*    Functions Used.     None.
004200*    Files Used.         DE-Config-File (input, run dates
004300*                        and both sensor lists), DE-Sensor-
004400*                        File (input, read by DE010, not
004500*                        opened here), DE-Comparison-Report
004600*                        (output).
004700*
004800*    Error messages used.
004900*                        DE041 Config file not found.
005000*                        DE042 Bad kind flag from DE010.
005100*
005200* Changes:
005300* 14/07/89 vbc - Created as a standalone checking tool,
005400*                split out of DE030 so a site can run a
005500*                comparison without waiting on the whole
005600*                settlement pack to print.
005700* 19/11/93 kjp -    .02 Comparison line widened, Cmp-Value-A
005800*                       and Cmp-Value-B were one digit
005900*                       short for a high-output solar month.
006000* 07/06/97 vbc -    .03 Merge loop re-checked against a run
006100*                       with two disjoint date ranges
006200*                       (production sensor commissioned
006300*                       mid-year) - union logic confirmed
006400*                       correct, no code change.
006500* 11/12/98 vbc - Y2K.04 Config dates confirmed CCYY-MM-DD
006600*                       end to end, DE010 call unaffected.
006700* 04/03/11 vbc -    .05 Migration to Open Cobol / GnuCobol.
006800* 16/04/24 vbc          Copyright notice update superseding
006900-                       all previous notices.
007000* 23/03/26 vbc - 1.1.00 Picked back up for DE - re-pointed
007100-                       at the new DE-prefixed copybooks,
007200-                       Compare-Record output shape checked
007300-                       against DE030's other work files.
007400*
007500*************************************************************
007600* Copyright Notice.
007700* ****************
007800* These files and programs are part of the Applewood Computers
007900* Accounting System and is Copyright (c) Vincent B Coen.
008000* 1976-2026 and later.  Distributed under the GNU General Public
008100* License, see file COPYING for details.
008200*************************************************************
008300*
008400 ENVIRONMENT             DIVISION.
008500*================================
008600 CONFIGURATION           SECTION.
008700 SPECIAL-NAMES.
008800     C01                    IS TOP-OF-FORM
008900     UPSI-0 ON  STATUS      IS DE-TRACE-ON
009000            OFF STATUS      IS DE-TRACE-OFF
009100     CLASS DE-YESNO-CLASS   IS "Y" "N".
009200*
009300 INPUT-OUTPUT            SECTION.
009400 FILE-CONTROL.
009500     SELECT   DE-CONFIG-FILE
009600              ASSIGN       TO DECFG01
009700              ORGANIZATION IS LINE SEQUENTIAL
009800              STATUS       IS WS-Config-Status.
009900*
010000     SELECT   DE-COMPARISON-REPORT
010100              ASSIGN       TO DECMPRPT
010200              ORGANIZATION IS LINE SEQUENTIAL
010300              STATUS       IS WS-Compare-Rpt-Status.
010400*
010500 DATA                    DIVISION.
010600*================================
010700 FILE                    SECTION.
010800*-----------------------
010900 FD  DE-CONFIG-FILE.
011000 01  DE-CFG-LINE-RECORD          PIC X(80).
011100*
011200 FD  DE-COMPARISON-REPORT.
011300 COPY "wsdecmp.cob".
011400*
011500 WORKING-STORAGE         SECTION.
011600*-----------------------
011700 77  PROG-NAME               PIC X(17) VALUE "DE040   (1.1.00)".
011800*
011900 01  WS-File-Statuses.
012000     03  WS-Config-Status        PIC XX  VALUE ZERO.
012100     03  WS-Compare-Rpt-Status   PIC XX  VALUE ZERO.
012200 01  WS-File-Statuses-R REDEFINES WS-File-Statuses.
012300     03  WS-Status-Entry         PIC XX  OCCURS 2.
012400*
012500 01  WS-Error-Messages.
012600     03  DE041  PIC X(24) VALUE "DE041 Config not found.".
012700     03  DE042  PIC X(30) VALUE
012800         "DE042 Bad kind flag from DE010".
012900     03  FILLER PIC X(26).
013000*
013100 01  WS-Eof-Switches.
013200     03  WS-Eof-Cfg-Sw           PIC X   VALUE "N".
013300         88  WS-Eof-Cfg                     VALUE "Y".
013400     03  FILLER                  PIC X(4).
013500*
013600*  Config values this run actually needs - just the run
013700*  dates and the two sensor lists, same keywords DE020's
013800*  parameter file carries, rest of the file skipped unread.
013900*
014000 COPY "wsdecfg.cob".
014100*
014200*  Local copy of the two run dates, walked one at a time
014300*  by 1055-Validate-One-Date to check neither came back
014400*  blank off the parameter file before DE010 is called.
014500*
014600 01  WS-Cfg-Date-Pair.
014700     03  WS-Cfg-Start-Date-Cpy   PIC X(10).
014800     03  WS-Cfg-End-Date-Cpy     PIC X(10).
014900 01  WS-Cfg-Run-Dates-Table REDEFINES WS-Cfg-Date-Pair.
015000     03  WS-Cfg-Date-Entry       PIC X(10) OCCURS 2.
015100*
015200 01  WS-Cfg-Date-Sub             PIC 9     COMP VALUE ZERO.
015300 01  WS-Cfg-Date-Bad-Sw          PIC X     VALUE "N".
015400     88  WS-Cfg-Date-Bad               VALUE "Y".
015500*
015600 01  WS-Cfg-Parse-Fields.
015700     03  WS-Cfg-Keyword          PIC X(30).
015800     03  WS-Cfg-Raw-Value        PIC X(40).
015900     03  FILLER                  PIC X(10).
016000*
016100*  Consumption and production hourly tables, one COPY of
016200*  the shared hourly-series shape apiece via REPLACING -
016300*  filled by the two calls to DE010 in 1100-Load-Hourly-
016400*  Tables, same idiom DE020 uses.
016500*
016600 COPY "wsdehrl.cob" REPLACING ==DE-Hourly-Table==  BY
016700                              ==DE-Con-Hourly-Table==
016800                              ==DE-Hrl-Entry-Cnt==  BY
016900                              ==DE-Con-Entry-Cnt==
017000                              ==DE-Hrl-Entry==      BY
017100                              ==DE-Con-Entry==
017200                              ==DE-Hrl-Hour-Ts==    BY
017300                              ==DE-Con-Hour-Ts==
017400                              ==DE-Hrl-Kwh==        BY
017500                              ==DE-Con-Kwh-Tab==
017600                              ==DE-Hrl-Idx==        BY
017700                              ==DE-Con-Idx==.
017800*
017900 COPY "wsdehrl.cob" REPLACING ==DE-Hourly-Table==  BY
018000                              ==DE-Prd-Hourly-Table==
018100                              ==DE-Hrl-Entry-Cnt==  BY
018200                              ==DE-Prd-Entry-Cnt==
018300                              ==DE-Hrl-Entry==      BY
018400                              ==DE-Prd-Entry==
018500                              ==DE-Hrl-Hour-Ts==    BY
018600                              ==DE-Prd-Hour-Ts==
018700                              ==DE-Hrl-Kwh==        BY
018800                              ==DE-Prd-Kwh-Tab==
018900                              ==DE-Hrl-Idx==        BY
019000                              ==DE-Prd-Idx==.
019100*
019200*  Linkage image for CALLing DE010 - one copy, reloaded
019300*  for each of the two calls (consumption, production).
019400*
019500 COPY "wsdelnk.cob".
019600*
019700*  Merge working fields - two subscripts walking the two
019800*  tables in step, plus the record about to be written.
019900*
020000 01  WS-Merge-Fields             VALUE ZERO.
020100     03  WS-Mrg-A-Idx            PIC 9(5)  COMP.
020200     03  WS-Mrg-B-Idx            PIC 9(5)  COMP.
020300     03  FILLER                  PIC X(4).
020400*
020500 01  WS-Mrg-Eof-Switches.
020600     03  WS-Mrg-A-Eof-Sw         PIC X.
020700         88  WS-Mrg-A-Eof              VALUE "Y".
020800     03  WS-Mrg-B-Eof-Sw         PIC X.
020900         88  WS-Mrg-B-Eof              VALUE "Y".
021000     03  FILLER                  PIC X(4).
021100*
021200*  End-of-job tally, DISPLAYed to the job log rather than
021300*  printed - a site running this on demand wants the count
021400*  on the console straight away, not in a print spool.
021500*
021600 01  WS-Merge-Counters           VALUE ZERO.
021700     03  WS-Cnt-A-Only           PIC 9(5)  COMP.
021800     03  WS-Cnt-B-Only           PIC 9(5)  COMP.
021900     03  WS-Cnt-Both             PIC 9(5)  COMP.
022000     03  WS-Cnt-Written          PIC 9(5)  COMP.
022100 01  WS-Merge-Counters-R REDEFINES WS-Merge-Counters.
022200     03  WS-Cnt-Entry            PIC 9(5) COMP OCCURS 4.
022300*
022400 01  WS-Cnt-Label-Table.
022500     03  FILLER PIC X(20) VALUE "Hours - A only    : ".
022600     03  FILLER PIC X(20) VALUE "Hours - B only    : ".
022700     03  FILLER PIC X(20) VALUE "Hours - both      : ".
022800     03  FILLER PIC X(20) VALUE "Hours - written   : ".
022900 01  WS-Cnt-Label-Table-R REDEFINES WS-Cnt-Label-Table.
023000     03  WS-Cnt-Label            PIC X(20) OCCURS 4.
023100*
023200 01  WS-Cnt-Sub                  PIC 9     COMP VALUE ZERO.
023300*
023400 PROCEDURE               DIVISION.
023500*========================================================
023600*
023700 1000-MERGE-COMPARE.
023800*
023900*    Entry point.  Read the config for the run dates and
024000*    both sensor lists, load the two hourly tables through
024100*    DE010, merge on the union of hour keys, log the totals.
024200*
024300     DISPLAY  PROG-NAME " starting".
024400     PERFORM  1050-READ-CONFIG        THRU 1050-EXIT.
024500     IF       WS-Config-Status NOT = "00"
024600              DISPLAY DE041
024700              GO TO 1000-EXIT.
024800     MOVE     DE-Cfg-Start-Date TO WS-Cfg-Start-Date-Cpy.
024900     MOVE     DE-Cfg-End-Date   TO WS-Cfg-End-Date-Cpy.
025000     MOVE     "N"               TO WS-Cfg-Date-Bad-Sw.
025100     PERFORM  1055-VALIDATE-ONE-DATE
025200              VARYING WS-Cfg-Date-Sub FROM 1 BY 1
025300              UNTIL   WS-Cfg-Date-Sub > 2.
025400     IF       WS-Cfg-Date-Bad
025500              DISPLAY DE041
025600              GO TO 1000-EXIT.
025700     PERFORM  1100-LOAD-HOURLY-TABLES THRU 1100-EXIT.
025800     IF       DE-LNK-RETURN-CODE NOT = ZERO
025900              DISPLAY DE042
026000              GO TO 1000-EXIT.
026100*
026200     OPEN     OUTPUT DE-COMPARISON-REPORT.
026300     PERFORM  1200-CHECK-FILE-STATUSES
026400              VARYING WS-Cfg-Date-Sub FROM 1 BY 1
026500              UNTIL   WS-Cfg-Date-Sub > 2.
026600     MOVE     1 TO WS-Mrg-A-Idx WS-Mrg-B-Idx.
026700     PERFORM  2010-CHECK-MERGE-EOF THRU 2010-EXIT.
026800     PERFORM  2000-MERGE-ONE-PAIR THRU 2000-EXIT
026900              UNTIL WS-Mrg-A-Eof AND WS-Mrg-B-Eof.
027000     CLOSE    DE-COMPARISON-REPORT.
027100*
027200     PERFORM  6000-DISPLAY-ONE-STAT
027300              VARYING WS-Cnt-Sub FROM 1 BY 1
027400              UNTIL   WS-Cnt-Sub > 4.
027500     DISPLAY  PROG-NAME " ending".
027600*
027700 1000-EXIT.
027800     STOP     RUN.
027900*
028000 1050-READ-CONFIG                         SECTION.
028100*****************************************************
028200*    Only four keywords matter here - the run dates and
028300*    the two repeating sensor keywords - everything else
028400*    on the parameter file is read past and thrown away.
028500*
028600     OPEN     INPUT DE-CONFIG-FILE.
028700     IF       WS-Config-Status NOT = "00"
028800              GO TO 1050-EXIT.
028900     MOVE     ZERO TO DE-CFG-CONS-SENSOR-CNT
029000                       DE-CFG-PROD-SENSOR-CNT.
029100     PERFORM  1060-READ-CFG-LINE THRU 1060-EXIT.
029200     PERFORM  1070-PROCESS-CFG-LINE THRU 1070-EXIT
029300              UNTIL WS-Eof-Cfg.
029400     CLOSE    DE-CONFIG-FILE.
029500     MOVE     "N" TO WS-Eof-Cfg-Sw.
029600     MOVE     "00" TO WS-Config-Status.
029700 1050-EXIT.
029800     EXIT     SECTION.
029900*
030000 1055-VALIDATE-ONE-DATE                   SECTION.
030100*****************************************************
030200*    Neither run date should still be spaces once the
030300*    config file has been read - catches a parameter file
030400*    missing one of the two date keywords before DE010
030500*    gets called with a blank date.
030600*
030700     IF       WS-Cfg-Date-Entry (WS-Cfg-Date-Sub) = SPACES
030800              MOVE "Y" TO WS-Cfg-Date-Bad-Sw.
030900 1055-EXIT.
031000     EXIT     SECTION.
031100*
031200 1060-READ-CFG-LINE                       SECTION.
031300*****************************************************
031400     READ     DE-CONFIG-FILE
031500              AT END
031600              MOVE "Y" TO WS-Eof-Cfg-Sw.
031700 1060-EXIT.
031800     EXIT     SECTION.
031900*
032000 1070-PROCESS-CFG-LINE                    SECTION.
032100*****************************************************
032200     IF       DE-CFG-LINE-RECORD NOT = SPACES AND
032300              DE-CFG-LINE-RECORD (1:1) NOT = "*"
032400              UNSTRING DE-CFG-LINE-RECORD DELIMITED BY "="
032500                       INTO WS-Cfg-Keyword WS-Cfg-Raw-Value
032600              PERFORM  1080-STORE-ONE-KEYWORD THRU 1080-EXIT
032700     END-IF.
032800     PERFORM  1060-READ-CFG-LINE THRU 1060-EXIT.
032900 1070-EXIT.
033000     EXIT     SECTION.
033100*
033200 1080-STORE-ONE-KEYWORD                   SECTION.
033300*****************************************************
033400     EVALUATE WS-Cfg-Keyword
033500       WHEN   "START-DATE"
033600              MOVE WS-Cfg-Raw-Value (1:10) TO DE-Cfg-Start-Date
033700       WHEN   "END-DATE"
033800              MOVE WS-Cfg-Raw-Value (1:10) TO DE-Cfg-End-Date
033900       WHEN   "CONSUMPTION-SENSOR"
034000              ADD  1 TO DE-Cfg-Cons-Sensor-Cnt
034100              MOVE WS-Cfg-Raw-Value TO
034200                   DE-Cfg-Cons-Sensor-Id
034300                       (DE-Cfg-Cons-Sensor-Cnt)
034400       WHEN   "PRODUCTION-SENSOR"
034500              ADD  1 TO DE-Cfg-Prod-Sensor-Cnt
034600              MOVE WS-Cfg-Raw-Value TO
034700                   DE-Cfg-Prod-Sensor-Id
034800                       (DE-Cfg-Prod-Sensor-Cnt)
034900       WHEN   OTHER
035000              CONTINUE
035100     END-EVALUATE.
035200 1080-EXIT.
035300     EXIT     SECTION.
035400*
035500 1100-LOAD-HOURLY-TABLES                  SECTION.
035600*****************************************************
035700*    Two calls to DE010 - once for the consumption sensor list,
035800*    once for production - each filling its own copy of the
035900*    hourly-series table, same call shape DE020 uses.
036000*
036100     MOVE     "C"                  TO DE-Lnk-Kind-Flag.
036200     MOVE     DE-Cfg-Start-Date    TO DE-Lnk-Start-Date.
036300     MOVE     DE-Cfg-End-Date      TO DE-Lnk-End-Date.
036400     MOVE     DE-Cfg-Cons-Sensor-Cnt TO DE-Lnk-Sensor-Cnt.
036500     MOVE     DE-Cfg-Cons-Sensor-Grp TO DE-Lnk-Sensor-Grp.
036600     CALL     "DE010" USING DE-Lnk-Aggregate-Data
036700                             DE-Con-Hourly-Table.
036800     IF       DE-Lnk-Return-Code NOT = ZERO
036900              GO TO 1100-EXIT.
037000*
037100     MOVE     "P"                  TO DE-Lnk-Kind-Flag.
037200     MOVE     DE-Cfg-Prod-Sensor-Cnt TO DE-Lnk-Sensor-Cnt.
037300     MOVE     DE-Cfg-Prod-Sensor-Grp TO DE-Lnk-Sensor-Grp.
037400     CALL     "DE010" USING DE-Lnk-Aggregate-Data
037500                             DE-Prd-Hourly-Table.
037600 1100-EXIT.
037700     EXIT     SECTION.
037800*
037900 1200-CHECK-FILE-STATUSES                 SECTION.
038000*****************************************************
038100*    Both files have been through their OPEN by now - the
038200*    config file's status was reset to "00" at the foot of
038300*    1050-Read-Config once its read loop hit end of file,
038400*    so a non-zero entry here can only be the report file.
038500*
038600     IF       WS-Status-Entry (WS-Cfg-Date-Sub) NOT = "00"
038700              DISPLAY "DE040 - bad file status "
038800                      WS-Status-Entry (WS-Cfg-Date-Sub).
038900 1200-EXIT.
039000     EXIT     SECTION.
039100*
039200 2000-MERGE-ONE-PAIR                      SECTION.
039300*****************************************************
039400*    Balance-line match on the two sorted tables.  Whichever
039500*    key is lower (or the only one left) is written with
039600*    zero for the other side; equal keys write both and
039700*    step both pointers.
039800*
039900     MOVE     SPACES TO DE-Compare-Record.
040000     IF       WS-Mrg-A-Eof
040100              MOVE DE-Prd-Hour-Ts (WS-Mrg-B-Idx) TO Cmp-Hour-Ts
040200              MOVE ZERO                          TO Cmp-Value-A
040300              MOVE DE-Prd-Kwh-Tab (WS-Mrg-B-Idx)  TO Cmp-Value-B
040400              ADD  1 TO WS-Mrg-B-Idx WS-Cnt-B-Only
040500     ELSE
040600     IF       WS-Mrg-B-Eof
040700              MOVE DE-Con-Hour-Ts (WS-Mrg-A-Idx) TO Cmp-Hour-Ts
040800              MOVE DE-Con-Kwh-Tab (WS-Mrg-A-Idx)  TO Cmp-Value-A
040900              MOVE ZERO                          TO Cmp-Value-B
041000              ADD  1 TO WS-Mrg-A-Idx WS-Cnt-A-Only
041100     ELSE
041200     IF       DE-Con-Hour-Ts (WS-Mrg-A-Idx) =
041300              DE-Prd-Hour-Ts (WS-Mrg-B-Idx)
041400              MOVE DE-Con-Hour-Ts (WS-Mrg-A-Idx) TO Cmp-Hour-Ts
041500              MOVE DE-Con-Kwh-Tab (WS-Mrg-A-Idx)  TO Cmp-Value-A
041600              MOVE DE-Prd-Kwh-Tab (WS-Mrg-B-Idx)  TO Cmp-Value-B
041700              ADD  1 TO WS-Mrg-A-Idx WS-Mrg-B-Idx WS-Cnt-Both
041800     ELSE
041900     IF       DE-Con-Hour-Ts (WS-Mrg-A-Idx) <
042000              DE-Prd-Hour-Ts (WS-Mrg-B-Idx)
042100              MOVE DE-Con-Hour-Ts (WS-Mrg-A-Idx) TO Cmp-Hour-Ts
042200              MOVE DE-Con-Kwh-Tab (WS-Mrg-A-Idx)  TO Cmp-Value-A
042300              MOVE ZERO                          TO Cmp-Value-B
042400              ADD  1 TO WS-Mrg-A-Idx WS-Cnt-A-Only
042500     ELSE
042600              MOVE DE-Prd-Hour-Ts (WS-Mrg-B-Idx) TO Cmp-Hour-Ts
042700              MOVE ZERO                          TO Cmp-Value-A
042800              MOVE DE-Prd-Kwh-Tab (WS-Mrg-B-Idx)  TO Cmp-Value-B
042900              ADD  1 TO WS-Mrg-B-Idx WS-Cnt-B-Only
043000     END-IF
043100     END-IF
043200     END-IF
043300     END-IF.
043400     WRITE    DE-Compare-Record.
043500     ADD      1 TO WS-Cnt-Written.
043600     PERFORM  2010-CHECK-MERGE-EOF THRU 2010-EXIT.
043700 2000-EXIT.
043800     EXIT     SECTION.
043900*
044000 2010-CHECK-MERGE-EOF                     SECTION.
044100*****************************************************
044200     IF       WS-Mrg-A-Idx > DE-Con-Entry-Cnt
044300              MOVE "Y" TO WS-Mrg-A-Eof-Sw
044400     ELSE
044500              MOVE "N" TO WS-Mrg-A-Eof-Sw.
044600     IF       WS-Mrg-B-Idx > DE-Prd-Entry-Cnt
044700              MOVE "Y" TO WS-Mrg-B-Eof-Sw
044800     ELSE
044900              MOVE "N" TO WS-Mrg-B-Eof-Sw.
045000 2010-EXIT.
045100     EXIT     SECTION.
045200*
045300 6000-DISPLAY-ONE-STAT                    SECTION.
045400*****************************************************
045500     DISPLAY  WS-Cnt-Label (WS-Cnt-Sub) SPACE
045600              WS-Cnt-Entry (WS-Cnt-Sub).
045700 6000-EXIT.
045800     EXIT     SECTION.
045900*
